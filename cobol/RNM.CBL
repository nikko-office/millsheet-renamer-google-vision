000100*****************************************************************
000200* RNM      - RENAME-INSTRUCTION RECORD  (FIXED LENGTH 100)
000300*            OLD NAME / NEW NAME PAIR PLUS A PARSE-STATUS FLAG.
000400*****************************************************************
000500           05  RN-DOC-ID               PIC X(08).
000600           05  RN-ORIG-NAME            PIC X(30).
000700           05  RN-NEW-NAME             PIC X(50).
000800           05  RN-STATUS               PIC X(02).
000900               88  RN-STATUS-OK        VALUE "OK".
001000               88  RN-STATUS-PARTIAL   VALUE "PD".
001100               88  RN-STATUS-ERROR     VALUE "ER".
001200           05  FILLER                  PIC X(10).
