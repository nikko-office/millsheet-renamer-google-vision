000100*****************************************************************
000200* TXL      - EXTRACTED-TEXT-LINE RECORD  (FIXED LENGTH 90)
000300*            LINES OF ONE DOCUMENT ARE CONTIGUOUS ON THE FILE,
000400*            IN TL-SEQ-NO ORDER, GROUPED BY TL-DOC-ID.
000500*            LAYOUT USES THE FULL 90 BYTES - NO ROOM FOR A PAD.
000600*****************************************************************
000700           05  TL-DOC-ID               PIC X(08).
000800           05  TL-SEQ-NO               PIC 9(04).
000900           05  TL-ORIG-NAME            PIC X(30).
001000           05  TL-TEXT                 PIC X(48).
