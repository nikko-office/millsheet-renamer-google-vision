000100*****************************************************************
000200* MSRENAME - MILLSHEET RENAME BATCH
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.    MSRENAME.
000600       AUTHOR.        P. R. BRENNAN.
000700       INSTALLATION.  DOCUMENT CONTROL - IMAGING SECTION.
000800       DATE-WRITTEN.  03/14/1989.
000900       DATE-COMPILED. 03/14/1989.
001000       SECURITY.      UNCLASSIFIED - DOCUMENT CONTROL USE ONLY.
001100*****************************************************************
001200* REMARKS.
001300*    READS THE EXTRACTED-TEXT-LINE FILE PRODUCED OFF THE PAGE
001400*    SCANNER/OCR STEP FOR THE MILL CERTIFICATES AND RELATED
001500*    VENDOR PAPER (DELIVERY NOTES, INVOICES, QUOTATIONS,
001600*    PURCHASE ORDERS).  FOR EACH DOCUMENT (A RUN OF TEXT LINES
001700*    SHARING ONE TL-DOC-ID) THE PROGRAM SCANS THE OCR TEXT FOR
001800*    A DATE, A COMPANY NAME AND A DOCUMENT TYPE, BUILDS THE
001900*    STANDARD
002000*              YYYYMMDD_COMPANY_DOCTYPE
002100*    FILE-STEM, MAKES IT UNIQUE WITHIN THE RUN, AND WRITES ONE
002200*    RENAME INSTRUCTION (OLD NAME / NEW NAME / STATUS) TO THE
002300*    RENAMES FILE.  A CONTROL REPORT OF COUNTS BY DOCUMENT TYPE
002400*    AND BY STATUS IS PRINTED WHEN THE RUN IS COMPLETE.
002500*
002600*    THIS STEP DOES NOT DRIVE THE SCANNER, DOES NOT CALL THE
002700*    OCR SERVICE AND DOES NOT TOUCH THE IMAGE FILES ON DISK -
002800*    IT WORKS ENTIRELY OFF THE TEXT-LINE EXTRACT AND WRITES
002900*    INSTRUCTIONS FOR THE OPERATOR RENAME STEP THAT FOLLOWS.
003000*****************************************************************
003100* OPERATING NOTES.
003200*    NORMALLY RUN ONCE PER SHIFT AT THE NO. 2 STATION, RIGHT AFTER
003300*    THE OCR EXTRACT STEP AND AHEAD OF THE OPERATOR RENAME STEP -
003400*    THIS STEP DOES NOT SCHEDULE ITSELF, THE JCL FOR THE JOB DOES.
003500*    A BLANK CONTROL REPORT (ALL ZERO COUNTS) MEANS THE EXTRACT
003600*    STEP AHEAD OF THIS ONE PRODUCED NO TEXT-LINE RECORDS FOR THE
003700*    SHIFT, NOT THAT THIS STEP FAILED - CHECK THE EXTRACT STEP'S
003800*    OWN RETURN CODE FIRST BEFORE CALLING THE HELP DESK ON THIS
003900*    ONE.
004000*****************************************************************
004100* GLOSSARY OF JAPANESE TERMS SEEN ON THIS PAPER, FOR OPERATORS WHO
004200* DID NOT COME UP THROUGH THE MILL-CERTIFICATE SIDE OF THE HOUSE.
004300*
004400*   KABUSHIKI-KAISHA (KK)   STOCK CORPORATION, ROUGHLY "INC"/"CORP".
004500*   YUUGEN-KAISHA    (YK)   LIMITED COMPANY, SMALLER THAN A KK.
004600*   GODO-KAISHA      (GK)   LLC-STYLE COMPANY, NEWER FORM.
004700*   NEN / GATSU / NICHI     YEAR / MONTH / DAY MARKER WORDS.
004800*   REIWA (R-)              CURRENT IMPERIAL ERA, STARTED 05/01/2019.
004900*   KENSA-SHOMEISHO         INSPECTION CERTIFICATE (MILLSHEET).
005000*   SHIKEN-SEISEKISHO       TEST RESULT REPORT (ALSO MILLSHEET).
005100*   NOHINSHO                DELIVERY NOTE.
005200*   SEIKYUSHO               INVOICE.
005300*   MITSUMORISHO            QUOTATION.
005400*   CHUMONSHO               PURCHASE ORDER.
005500*
005600* NONE OF THIS AFFECTS HOW THE PROGRAM RUNS - IT IS HERE BECAUSE THE
005700* SAME QUESTION GETS ASKED BY EVERY NEW OPERATOR TRAINED ONTO THE
005800* NO. 2 STATION.
005900*****************************************************************
006000* MODIFICATION HISTORY.
006100*
006200*   WRITTEN     03/14/1989  P.R.B.  REQ-0118                      REQ-0118
006300*               ORIGINAL VERSION FOR THE NO. 2 IMAGING STATION.
006400*               HANDLES MILLSHEET, NOHINSHO (DELIVERY) AND
006500*               SEIKYUSHO (INVOICE) DOCUMENT TYPES ONLY.
006600*
006700*   MODIFIED    11/02/1991  P.R.B.  REQ-0244                      REQ-0244
006800*               ADDED MITSUMORISHO (QUOTE) AND CHUMONSHO (ORDER)
006900*               DOCUMENT TYPES PER PURCHASING REQUEST.
007000*
007100*   MODIFIED    04/09/1992  P.R.B.  REQ-0261                      REQ-0261
007200*               COMPANY NAME WAS TRUNCATING AT THE FIRST SPACE
007300*               INSTEAD OF THE FULL 20 CHARACTERS - CORRECTED
007400*               THE SANITIZE LOOP TO RUN THE WHOLE FIELD.
007500*
007600*   MODIFIED    07/21/1993  T.J.W.  REQ-0339                      REQ-0339
007700*               ADDED THE CONTIGUOUS YYYYMMDD DATE FORM SEEN ON
007800*               THE NEW VENDOR INVOICES - PREVIOUSLY ONLY THE
007900*               SEPARATED AND JAPANESE NEN/GATSU/NICHI FORMS
008000*               WERE RECOGNIZED.
008100*
008200*   MODIFIED    02/14/1995  T.J.W.  REQ-0402                      REQ-0402
008300*               UNIQUE-NAME SUFFIXING ADDED - TWO CERTS ON THE
008400*               SAME DAY FOR THE SAME MILL WERE OVERWRITING ONE
008500*               ANOTHER'S RENAME LINE.
008600*
008700*   MODIFIED    09/03/1996  D.K.O.  REQ-0455                      REQ-0455
008800*               CONTROL REPORT ADDED AT SUPERVISOR'S REQUEST SO
008900*               THE SHIFT COUNT NO LONGER HAS TO BE HAND-TALLIED
009000*               FROM THE RENAMES FILE.
009100*
009200*   MODIFIED    11/18/1998  D.K.O.  REQ-0501  Y2K                 REQ-0501
009300*               YEAR-2000 REMEDIATION.  PF-DATE AND ALL DATE
009400*               CANDIDATE FIELDS WIDENED TO A FULL 4-DIGIT
009500*               CENTURY-INCLUSIVE YEAR; THE OLD 2-DIGIT YY
009600*               WINDOWING LOGIC IS REMOVED.  VALID YEAR RANGE
009700*               SET TO 1990-2099 PER STEERING COMMITTEE.
009800*
009900*   MODIFIED    01/06/1999  D.K.O.  REQ-0503  Y2K                 REQ-0503
010000*               LEAP-YEAR TEST FOR FEBRUARY 29 CORRECTED TO THE
010100*               FULL CENTURY RULE (DIVISIBLE BY 4, NOT BY 100
010200*               UNLESS ALSO BY 400) - THE OLD DIV-BY-4-ONLY TEST
010300*               WOULD HAVE MISHANDLED THE YEAR 2000 CUTOVER.
010400*
010500*   MODIFIED    05/22/2001  R.A.F.  REQ-0559                      REQ-0559
010600*               CO-LTD/CORP/INC SUFFIX MATCHING ADDED FOR
010700*               DOMESTIC VENDOR PAPER NOW COMING THROUGH THE
010800*               SAME SCANNER STATION.
010900*
011000*   MODIFIED    08/30/2004  R.A.F.  REQ-0602                      REQ-0602
011100*               DOCTYPE TABLE RE-SEQUENCED TO CHECK MILLSHEET
011200*               KEYWORDS AHEAD OF DELIVERY/INVOICE/QUOTE/ORDER -
011300*               A CERT WITH THE WORD "invoice" IN A FOOTNOTE WAS
011400*               BEING MISFILED AS AN INVOICE.
011500*
011600*   MODIFIED    03/11/2008  M.T.S.  REQ-0671                      REQ-0671
011700*               ASSIGNED-NAME TABLE ENLARGED FROM 500 TO 2000
011800*               ENTRIES - NO. 2 STATION RUNS ARE NOW ROUTINELY
011900*               OVER 500 DOCUMENTS ON A MONDAY.
012000*
012100*   MODIFIED    06/05/2012  M.T.S.  REQ-0714                      REQ-0714
012200*               DEFAULT DOCUMENT-TYPE COUNT ADDED TO THE CONTROL
012300*               REPORT SEPARATELY FROM THE FIVE KNOWN TYPES SO
012400*               THE OPERATOR CAN SEE HOW MANY CERTS NEED A
012500*               MANUAL LOOK.
012600*
012700*   MODIFIED    04/17/2019  M.T.S.  REQ-0788                      REQ-0788
012800*               ADDED THE REIWA IMPERIAL-ERA DATE FORM (R-NEN)
012900*               FOR CERTIFICATES DATED ON OR AFTER THE ERA
013000*               CHANGE - WESTERN-YEAR FORM STILL HANDLED FOR
013100*               OLDER STOCK STILL COMING THROUGH THE MILL.
013200*
013300*   MODIFIED    02/09/2022  K.N.P.  REQ-0812                      REQ-0812
013400*               INTERNAL-AUDIT FOLLOW-UP.  THE CONTROL-REPORT FILE
013500*               OPEN IS NOW STATUS-CHECKED THE SAME AS THE OTHER
013600*               TWO FILES - A BAD PRLINE OPEN WAS OTHERWISE ONLY
013700*               NOTICED WHEN THE REPORT DID NOT SHOW UP AT SHIFT
013800*               END.  NO BUSINESS-RULE CHANGE.
013900*****************************************************************
014000       ENVIRONMENT DIVISION.
014100       CONFIGURATION SECTION.
014200*    SAME TI-990 TARGET AS EVERY OTHER JOB STEP ON THE NO. 2
014300*    IMAGING STATION - SEE THE LINE PRINTER AND TAPE JCL FOR THIS
014400*    STEP FOR THE ACTUAL DEVICE ASSIGNMENTS.
014500       SOURCE-COMPUTER. TI-990.
014600       OBJECT-COMPUTER. TI-990.
014700       SPECIAL-NAMES.
014800*    C01 DRIVES THE TOP-OF-FORM SKIP ON THE CONTROL REPORT;
014900*    NAME-CHAR-CLASS IS THE ALLOWED-CHARACTER TEST USED BY THE
015000*    COMPANY-NAME SANITIZER; UPSI-0 IS THE OPERATOR TEST-MODE
015100*    SWITCH CHECKED IN 1100-OPEN-RTN.
015200*    C01 IS WIRED TO THE SAME CHANNEL-1 CARRIAGE-CONTROL PUNCH THE
015300*    LINE PRINTER USES FOR EVERY OTHER STEP ON THIS STATION - IT
015400*    IS NOT SPECIAL TO THIS PROGRAM.
015500           C01 IS TOP-OF-FORM
015600*    ANY CHARACTER NOT IN THIS LIST IS TREATED AS UNSAFE FOR A
015700*    FILE-STEM AND GETS REPLACED WITH A HYPHEN BY 5110-CHECK-CHAR-
015800*    RTN - THIS KEEPS THE OPERATOR RENAME STEP FROM EVER BEING
015900*    HANDED A CHARACTER THE TARGET FILESYSTEM CANNOT HOLD.
016000           CLASS NAME-CHAR-CLASS IS
016100               "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789-"
016200*    UPSI-0 IS SET FROM THE CONSOLE OR FROM THE UPSI PARAMETER ON
016300*    THE EXEC CARD - IT DOES NOT CHANGE HOW A DOCUMENT IS PARSED
016400*    OR NAMED, ONLY WHETHER THE ONE CONFIRMATION LINE BELOW GETS
016500*    WRITTEN TO THE CONSOLE AT OPEN TIME.
016600           UPSI-0 ON STATUS IS RUN-TEST-MODE
016700                  OFF STATUS IS RUN-PRODUCTION-MODE.
016800       INPUT-OUTPUT SECTION.
016900       FILE-CONTROL.
017000*    TXLSEL/RNMSEL ARE THE SHOP'S STANDARD SELECT-ENTRY COPYBOOKS FOR
017100*    THESE TWO FILES - SEE TXLSEL.CBL/RNMSEL.CBL FOR THE ACTUAL
017200*    ASSIGN CLAUSES.  PRLINE HAS NO COPYBOOK OF ITS OWN SINCE IT IS
017300*    A PLAIN PRINT FILE USED BY THIS STEP ONLY.
017400           COPY TXLSEL.
017500           COPY RNMSEL.
017600           SELECT PRLINE   ASSIGN TO PRTOUT
017700               FILE STATUS IS PRT-STATUS.
017800       DATA DIVISION.
017900       FILE SECTION.
018000*    TEXT-LINE INPUT - ONE RECORD PER LINE OF OCR TEXT EXTRACTED OFF
018100*    THE SCANNER, GROUPED BY TL-DOC-ID.  LAYOUT IN TXL.CBL.
018200       FD  TXLFILE
018300           LABEL RECORDS ARE STANDARD
018400           RECORD CONTAINS 90 CHARACTERS.
018500       01  TXL-RECORD.
018600           COPY TXL.
018700*    RENAME-INSTRUCTION OUTPUT - ONE RECORD PER DOCUMENT PROCESSED.
018800*    LAYOUT IN RNM.CBL.
018900       FD  RNMFILE
019000           LABEL RECORDS ARE STANDARD
019100           RECORD CONTAINS 100 CHARACTERS.
019200       01  RNM-RECORD.
019300           COPY RNM.
019400*    CONTROL-REPORT PRINT FILE - NOT A COPYBOOK, JUST AN 80-BYTE
019500*    PRINT LINE, SINCE NO OTHER STEP ON THIS STATION SHARES ITS
019600*    LAYOUT.
019700       FD  PRLINE
019800           LABEL RECORDS ARE OMITTED
019900           RECORD CONTAINS 80 CHARACTERS.
020000*    ONE 80-BYTE PRINT LINE - 3000-PRINT-REPORT-RTN MOVES ONE OF
020100*    THE RPT-xxx RECORDS BELOW INTO IT ON EVERY WRITE.
020200       01  LINEPR                          PIC X(80).
020300       WORKING-STORAGE SECTION.
020400*****************************************************************
020500* FILE STATUS SWITCHES.
020600*****************************************************************
020700       01  WS-FILE-STATUSES.
020800*    TXL-STATUS/RNM-STATUS/PRT-STATUS ARE TESTED RIGHT AFTER THE
020900*    OPENS IN 1100-OPEN-RTN AND NOWHERE ELSE - ONCE A FILE IS
021000*    OPEN CLEAN FOR THIS JOB WE DO NOT EXPECT AN I/O STATUS OTHER
021100*    THAN "00" AGAIN UNTIL END OF FILE ON THE READ SIDE.
021200           05  TXL-STATUS              PIC X(02).
021300               88  TXL-OK              VALUE "00".
021400               88  TXL-EOF             VALUE "10".
021500*    RENAMES-FILE STATUS - CHECKED ONCE AT OPEN TIME ONLY.
021600           05  RNM-STATUS              PIC X(02).
021700               88  RNM-OK              VALUE "00".
021800*    CONTROL-REPORT FILE STATUS - CHECKED ONCE AT OPEN TIME ONLY,
021900*    ADDED UNDER REQ-0812.
022000           05  PRT-STATUS              PIC X(02).
022100               88  PRT-OK              VALUE "00".
022200*****************************************************************
022300* RUN SWITCHES.
022400*****************************************************************
022500*    ONE-CHARACTER SWITCHES, "Y"/"N", WITH AN 88-LEVEL FOR THE
022600*    TESTED CONDITION - THIS SHOP DOES NOT USE PIC 9 SWITCHES.
022700       01  WS-SWITCHES.
022800*    SET BY THE AT END CLAUSE IN 1200-READ-TXL-RTN; DRIVES THE
022900*    ACCUMULATE LOOP IN 1000-MAIN-RTN.
023000           05  WS-TXL-EOF-SW           PIC X       VALUE "N".
023100               88  WS-TXL-EOF          VALUE "Y".
023200*    SET BY 4150-SCAN-ONE-LINE-RTN ONCE DATE, COMPANY AND DOCTYPE
023300*    HAVE ALL BEEN FOUND, SO THE LINE-BY-LINE SCAN CAN QUIT EARLY
023400*    INSTEAD OF WALKING LINES THAT CAN NO LONGER TEACH IT ANYTHING.
023500           05  WS-FACTS-SW             PIC X       VALUE "N".
023600               88  WS-ALL-FACTS-FOUND  VALUE "Y".
023700*    SET BY 4290-VALIDATE-DATE-RTN AFTER EVERY CANDIDATE, GOOD OR
023800*    BAD - CALLERS MUST NOT ASSUME IT CARRIES OVER FROM A PRIOR
023900*    CANDIDATE.
024000           05  WS-DATE-VALID-SW        PIC X       VALUE "N".
024100               88  WS-DATE-IS-VALID    VALUE "Y".
024200*****************************************************************
024300* CONTROL-BREAK HOLD AREA AND ONE-DOCUMENT LINE TABLE.
024400*****************************************************************
024500*    THE CONTROL-BREAK HOLD FIELDS - WHAT TL-DOC-ID AND
024600*    TL-ORIG-NAME WERE FOR THE DOCUMENT CURRENTLY BEING
024700*    ACCUMULATED, CARRIED FORWARD UNTIL THE BREAK FIRES.
024800       01  WS-HOLD-AREA.
024900*    THE TL-DOC-ID OF THE DOCUMENT NOW BEING ACCUMULATED.
025000           05  WS-HOLD-DOC-ID          PIC X(08)   VALUE SPACES.
025100*    THE TL-ORIG-NAME CARRIED THROUGH UNCHANGED TO RN-ORIG-NAME.
025200           05  WS-HOLD-ORIG-NAME       PIC X(30)   VALUE SPACES.
025300*    TABLE-SIZE GUARDS.  IF THE JOB EVER BLOWS ONE OF THESE IT
025400*    STOPS RATHER THAN SUBSCRIPT OUT OF BOUNDS OR SILENTLY DROP
025500*    DATA - SEE 2000-ACCUM-DOC-RTN AND 6300-ADD-ASSIGNED-RTN.
025600       01  WS-MAX-VALUES.
025700*    LARGEST NUMBER OF OCR LINES ONE DOCUMENT IS ALLOWED TO RUN
025800*    TO - SEE WS-DOC-LINE-AREA.
025900           05  WS-MAX-LINES            PIC 9(03)   COMP VALUE 200.
026000*    LARGEST NUMBER OF SPACE-DELIMITED TOKENS ONE LINE IS
026100*    ALLOWED TO CARRY - SEE WS-TOK-AREA.
026200           05  WS-MAX-TOKENS           PIC 9(02)   COMP VALUE 24.
026300*    RAISED FROM 500 TO 2000 UNDER REQ-0671 - SEE THE
026400*    MODIFICATION HISTORY ABOVE.
026500           05  WS-MAX-ASGN             PIC 9(04)   COMP VALUE 2000.
026600*    ONE-DOCUMENT LINE TABLE.  48 CHARACTERS PER LINE MATCHES THE
026700*    WIDTH OF TL-TEXT ON THE EXTRACTED-TEXT-LINE FILE; THE TABLE
026800*    HOLDS THE WHOLE DOCUMENT SO 4000-PARSE-DOCUMENT-RTN CAN WALK
026900*    IT REPEATEDLY WITHOUT RE-READING TXLFILE.
027000       01  WS-DOC-LINE-AREA.
027100*    HOW MANY LINES OF THE CURRENT DOCUMENT ARE IN THE TABLE SO
027200*    FAR - ALSO DOUBLES AS THE "TABLE IS EMPTY" TEST AT ZERO.
027300           05  WS-LINE-CNT             PIC 9(03)   COMP VALUE ZERO.
027400*    PERFORM ... VARYING SUBSCRIPT FOR THE LINE-BY-LINE SCAN IN
027500*    4000-PARSE-DOCUMENT-RTN.
027600           05  WS-LINE-SUB             PIC 9(03)   COMP VALUE ZERO.
027700*    200 OCCURRENCES MATCHES WS-MAX-LINES ABOVE - THE TWO ARE NOT
027800*    TIED TOGETHER BY THE COMPILER, SO IF WS-MAX-LINES IS EVER
027900*    RAISED THIS OCCURS CLAUSE MUST BE RAISED TO MATCH.
028000           05  WS-DOC-LINE             PIC X(48)
028100                                       OCCURS 200 TIMES.
028200*****************************************************************
028300* LINE TOKENIZER WORK AREA.
028400* WS-CUR-LINE-CHARS IS A CHARACTER-BY-CHARACTER VIEW OF THE LINE
028500* CURRENTLY BEING SCANNED, SO THE TOKENIZER CAN WALK THE LINE ONE
028600* BYTE AT A TIME WITHOUT UNSTRING-ING INTO A TABLE DIRECTLY.
028700*****************************************************************
028800*    ONE LINE, LOADED FROM THE TABLE, WHILE IT IS BEING SPLIT
028900*    INTO TOKENS.
029000       01  WS-CUR-LINE                 PIC X(48)   VALUE SPACES.
029100       01  WS-CUR-LINE-CHARS REDEFINES WS-CUR-LINE.
029200           05  WS-CUR-LINE-CHAR        PIC X
029300                                       OCCURS 48 TIMES.
029400*    CHARACTER SUBSCRIPT FOR THE TOKENIZER SCAN BELOW.
029500       01  WS-CHAR-SUB                 PIC 9(02)   COMP VALUE ZERO.
029600*    "Y" WHILE THE CHARACTER SCAN IS IN THE MIDDLE OF A TOKEN,
029700*    "N" WHILE IT IS BETWEEN TOKENS.
029800       01  WS-IN-TOKEN-SW              PIC X       VALUE "N".
029900           88  WS-IN-TOKEN             VALUE "Y".
030000*****************************************************************
030100* WS-TOK-AREA-R IS A FIRST-CHARACTER VIEW OF THE TOKEN TABLE, SO
030200* THE IMPERIAL-ERA-MARKER TEST CAN CHECK FOR A LEADING "R"
030300* WITHOUT REFERENCE-MODIFYING EVERY TOKEN IT LOOKS AT.
030400*****************************************************************
030500*    TOKEN TABLE FOR THE LINE CURRENTLY LOADED INTO WS-CUR-LINE.
030600*    24 SLOTS OF UP TO 24 CHARACTERS EACH IS MORE THAN ANY ONE
030700*    OCR LINE OFF THIS SCANNER HAS EVER CARRIED.
030800       01  WS-TOK-AREA.
030900*    NUMBER OF TOKENS FOUND ON THE CURRENT LINE.
031000           05  WS-TOK-CNT              PIC 9(02)   COMP VALUE ZERO.
031100*    PERFORM ... VARYING SUBSCRIPT FOR THE PER-TOKEN DATE SCAN.
031200           05  WS-TOK-SUB              PIC 9(02)   COMP VALUE ZERO.
031300           05  WS-TOK-ENTRY            OCCURS 24 TIMES.
031400*    THE TOKEN TEXT ITSELF.
031500               10  WS-TOK              PIC X(24)   VALUE SPACES.
031600*    HOW MANY OF THE 24 CHARACTERS OF WS-TOK ARE ACTUALLY USED -
031700*    REFERENCE MODIFICATION THROUGHOUT THIS PROGRAM RUNS OFF
031800*    THIS LENGTH, NOT OFF TRAILING SPACES.
031900               10  WS-TOK-LEN          PIC 9(02)   COMP VALUE ZERO.
032000       01  WS-TOK-AREA-R REDEFINES WS-TOK-AREA.
032100*    THESE TWO FILLERS LINE UP WITH WS-TOK-CNT/WS-TOK-SUB ABOVE -
032200*    THIS REDEFINES ONLY CARES ABOUT THE FIRST CHARACTER OF EACH
032300*    TOKEN ENTRY, NOT THE COUNTERS.
032400           05  FILLER                  PIC 9(02)   COMP.
032500           05  FILLER                  PIC 9(02)   COMP.
032600           05  WS-TOK-ENTRY-R          OCCURS 24 TIMES.
032700*    FIRST CHARACTER OF THE TOKEN - ALL THIS VIEW LOOKS AT, USED
032800*    BY THE REIWA-MARKER TEST IN 4250-TEST-IMPERIAL-DATE-RTN.
032900               10  WS-TOK-FIRST-CH     PIC X.
033000               10  FILLER              PIC X(25).
033100*****************************************************************
033200* PARSED-FACTS FOR THE DOCUMENT CURRENTLY BEING PROCESSED.
033300*****************************************************************
033400*    ONE SET OF FACTS PER DOCUMENT.  ZERO/SPACES MEANS "NOT YET
033500*    FOUND" - 5000-GENERATE-NAME-RTN IS WHAT SUPPLIES THE
033600*    NODATE/UNKNOWN/DOCUMENT DEFAULTS, NOT THIS GROUP.
033700       01  WS-PARSED-FACTS.
033800*    CCYYMMDD ONCE FOUND, ZERO UNTIL THEN.
033900           05  PF-DATE                 PIC 9(08)   VALUE ZERO.
034000*    COMPANY NAME AS FOUND, UNSANITIZED, SPACES UNTIL FOUND.
034100           05  PF-COMPANY              PIC X(20)   VALUE SPACES.
034200*    ONE OF THE FIVE KNOWN DOCTYPE VALUES, SPACES UNTIL FOUND.
034300           05  PF-DOCTYPE              PIC X(10)   VALUE SPACES.
034400*****************************************************************
034500* DATE-CANDIDATE WORK AREA.
034600* WS-CAND-DATE-PARTS IS A YYYY/MM/DD GROUP VIEW OF THE SAME
034700* 8-DIGIT CANDIDATE THE VALIDATOR TESTS AS ONE NUMBER.
034800*****************************************************************
034900*    ONE DATE CANDIDATE AT A TIME - CLEARED AND REBUILT FOR EVERY
035000*    TOKEN TRIED, NEVER CARRIED BETWEEN TOKENS.
035100       01  WS-CAND-DATE-8              PIC 9(08)   VALUE ZERO.
035200       01  WS-CAND-DATE-PARTS REDEFINES WS-CAND-DATE-8.
035300*    YEAR PART OF THE CANDIDATE BEING VALIDATED.
035400           05  WS-CAND-YYYY            PIC 9(04).
035500*    MONTH PART, 01-12 IF THE CANDIDATE IS GOOD.
035600           05  WS-CAND-MM              PIC 9(02).
035700*    DAY PART, CHECKED AGAINST WS-MAX-DAY IN 4290-VALIDATE-DATE-
035800*    RTN.
035900           05  WS-CAND-DD              PIC 9(02).
036000*    SCRATCH FIELDS SHARED ACROSS THE FOUR DATE-SHAPE TESTS AND
036100*    THE VALIDATOR.  WS-DIV-QUOT/WS-REM-4/WS-REM-100/WS-REM-400
036200*    ARE THE LEAP-YEAR DIVIDE REMAINDERS ADDED UNDER REQ-0503;
036300*    WS-ERA-YEAR/WS-ERA-DIGIT-LEN ARE FOR THE REIWA FORM ADDED
036400*    UNDER REQ-0788; WS-NGN-SUB IS THE SHARED WORK SUBSCRIPT FOR
036500*    BOTH THE SEPARATED-DATE SECOND-SEPARATOR SEARCH AND THE
036600*    NEN/GATSU/NICHI TOKEN-CHAIN WALK - IT IS NOT PRESERVED
036700*    ACROSS PARAGRAPHS AND MUST BE SET BEFORE EACH USE.
036800       01  WS-DATE-WORK.
036900           05  WS-SEP-CHAR             PIC X       VALUE SPACE.
037000           05  WS-SEP2-POS             PIC 9(02)   COMP VALUE ZERO.
037100           05  WS-SEP2-FOUND-SW        PIC X       VALUE "N".
037200               88  WS-SEP2-FOUND       VALUE "Y".
037300           05  WS-MM-LEN               PIC 9(01)   COMP VALUE ZERO.
037400           05  WS-DD-LEN               PIC 9(01)   COMP VALUE ZERO.
037500           05  WS-ERA-YEAR             PIC 9(02)   VALUE ZERO.
037600           05  WS-ERA-DIGIT-LEN        PIC 9(01)   COMP VALUE ZERO.
037700           05  WS-MAX-DAY              PIC 9(02)   COMP VALUE ZERO.
037800           05  WS-DIV-QUOT             PIC 9(04)   COMP VALUE ZERO.
037900           05  WS-REM-4                PIC 9(02)   COMP VALUE ZERO.
038000           05  WS-REM-100              PIC 9(03)   COMP VALUE ZERO.
038100           05  WS-REM-400              PIC 9(03)   COMP VALUE ZERO.
038200           05  WS-NGN-SUB              PIC 9(02)   COMP VALUE ZERO.
038300*****************************************************************
038400* COMPANY/DOCTYPE MATCH SUBSCRIPTS.
038500*****************************************************************
038600*    SUBSCRIPTS FOR THE COMPANY AND DOCTYPE TOKEN SCANS BELOW -
038700*    WS-SAN-SUB DOES DOUBLE DUTY LATER AS THE SANITIZE-LOOP
038800*    SUBSCRIPT SINCE THE TWO NEVER OVERLAP IN ONE DOCUMENT PASS.
038900       01  WS-MATCH-WORK.
039000           05  WS-CO-SUB               PIC 9(02)   COMP VALUE ZERO.
039100           05  WS-DT-SUB               PIC 9(02)   COMP VALUE ZERO.
039200           05  WS-SAN-SUB              PIC 9(02)   COMP VALUE ZERO.
039300           05  WS-NBR-SUB              PIC 9(02)   COMP VALUE ZERO.
039400*****************************************************************
039500* FILE-STEM BUILDER WORK AREA.
039600*****************************************************************
039700       01  WS-NAME-PARTS.
039800*    "NODATE" OR THE 8-DIGIT DATE, DEFAULTED IN 5000-GENERATE-
039900*    NAME-RTN.
040000           05  WS-DATE-PART            PIC X(08)   VALUE SPACES.
040100*    "UNKNOWN" OR THE SANITIZED COMPANY NAME.
040200           05  WS-COMPANY-PART         PIC X(20)   VALUE SPACES.
040300*    "DOCUMENT" OR THE MATCHED DOCTYPE.
040400           05  WS-DOCTYPE-PART         PIC X(10)   VALUE SPACES.
040500*    HOLDS THE OK/PD/ER RESULT UNTIL 2500-PROCESS-DOCUMENT-RTN
040600*    MOVES IT TO RN-STATUS ON THE OUTPUT RECORD.
040700       01  WS-RN-STATUS-WORK           PIC X(02)   VALUE SPACES.
040800*    THE JOINED FILE-STEM BEFORE (AND, IF NO COLLISION, AFTER)
040900*    THE UNIQUE-SUFFIX CHECK.
041000       01  WS-CANDIDATE-NAME           PIC X(50)   VALUE SPACES.
041100*****************************************************************
041200* DUPLICATE-NAME SUFFIXING - IN-RUN TABLE OF NAMES ALREADY USED.
041300*****************************************************************
041400*    NAMES ALREADY ASSIGNED THIS RUN.  CLEARED IMPLICITLY BY THE
041500*    JOB STARTING COLD EACH TIME - THERE IS NO CARRY-FORWARD
041600*    ACROSS RUNS, SO TWO SEPARATE BATCHES ON THE SAME DAY FOR THE
041700*    SAME MILL CAN STILL COLLIDE ON DISK; THAT IS AN OPERATIONS
041800*    PROCEDURE MATTER, NOT SOMETHING THIS STEP CAN FIX.
041900       01  WS-ASGN-AREA.
042000*    HOW MANY NAMES HAVE BEEN HANDED OUT SO FAR THIS RUN.
042100           05  WS-ASGN-CNT             PIC 9(04)   COMP VALUE ZERO.
042200*    PERFORM ... VARYING SUBSCRIPT FOR THE DUPLICATE-NAME SCANS.
042300           05  WS-ASGN-SUB             PIC 9(04)   COMP VALUE ZERO.
042400*    ONE ENTRY PER DOCUMENT ALREADY PROCESSED THIS RUN - 2000
042500*    OCCURRENCES MATCHES WS-MAX-ASGN ABOVE, RAISED FROM 500 UNDER
042600*    REQ-0671; THE TWO MUST BE RAISED TOGETHER IF EVER NEEDED.
042700           05  WS-ASGN-NAME            PIC X(50)
042800                                       OCCURS 2000 TIMES.
042900*    WS-SUFFIX-EDIT IS THE NUMERIC-EDITED VIEW OF WS-SUFFIX-NBR
043000*    USED TO PULL A SINGLE PRINTABLE DIGIT OR TWO OUT FOR THE
043100*    TRIAL NAME BUILT IN 6210-TEST-SUFFIX-RTN.
043200       01  WS-UNIQUE-WORK.
043300*    SUFFIX CURRENTLY BEING TRIED, 2 THROUGH 99.
043400           05  WS-SUFFIX-NBR           PIC 9(02)   COMP VALUE ZERO.
043500*    ZERO-SUPPRESSED EDIT OF WS-SUFFIX-NBR SO A SINGLE-DIGIT
043600*    SUFFIX PRINTS AS ONE CHARACTER, NOT TWO.
043700           05  WS-SUFFIX-EDIT          PIC Z9.
043800*    CANDIDATE NAME WITH THE SUFFIX CURRENTLY BEING TRIED
043900*    APPENDED.
044000           05  WS-TRIAL-NAME           PIC X(50)   VALUE SPACES.
044100*    SET BY 6100-CHECK-DUP-RTN IF THE BARE CANDIDATE NAME IS
044200*    ALREADY IN THE TABLE.
044300           05  WS-DUP-FOUND-SW         PIC X       VALUE "N".
044400               88  WS-DUP-FOUND        VALUE "Y".
044500*    "Y" ONCE A TRIAL SUFFIX IS FOUND THAT IS NOT ALREADY IN THE
044600*    TABLE.
044700           05  WS-SUFFIX-OK-SW         PIC X       VALUE "N".
044800               88  WS-SUFFIX-OK        VALUE "Y".
044900*****************************************************************
045000* CONTROL-REPORT COUNTERS.
045100*****************************************************************
045200*    CONTROL-REPORT COUNTERS.  BUMPED ONE AT A TIME AT THE TAIL
045300*    OF EVERY DOCUMENT IN 2600-BUMP-COUNTERS-RTN AND PRINTED AS
045400*    IS - THIS STEP DOES NOT ACCUMULATE ACROSS RUNS.
045500       01  WS-COUNTERS.
045600*    GRAND TOTAL, ALL DOCUMENTS PROCESSED THIS RUN.
045700           05  WS-DOC-CNT              PIC 9(05)   COMP VALUE ZERO.
045800*    DOCTYPE BREAKDOWN, FIXED PRIORITY ORDER - SEE 4400-FIND-
045900*    DOCTYPE-RTN.
046000           05  WS-MILLSHEET-CNT        PIC 9(05)   COMP VALUE ZERO.
046100           05  WS-DELIVERY-CNT         PIC 9(05)   COMP VALUE ZERO.
046200           05  WS-INVOICE-CNT          PIC 9(05)   COMP VALUE ZERO.
046300           05  WS-QUOTE-CNT            PIC 9(05)   COMP VALUE ZERO.
046400           05  WS-ORDER-CNT            PIC 9(05)   COMP VALUE ZERO.
046500*    NO DOCTYPE KEYWORD MATCHED - ADDED UNDER REQ-0714.
046600           05  WS-DEFAULT-CNT          PIC 9(05)   COMP VALUE ZERO.
046700*    STATUS BREAKDOWN - SEE 5200-SET-STATUS-RTN.
046800           05  WS-OK-CNT               PIC 9(05)   COMP VALUE ZERO.
046900           05  WS-PD-CNT               PIC 9(05)   COMP VALUE ZERO.
047000           05  WS-ER-CNT               PIC 9(05)   COMP VALUE ZERO.
047100*****************************************************************
047200* CONTROL-REPORT PRINT RECORDS.
047300*****************************************************************
047400*    88-COLUMN-STYLE PRINT LINE, ONE 80-BYTE RECORD PER LINE OF
047500*    THE CONTROL REPORT - SEE PRLINE/LINEPR IN THE FILE SECTION.
047600       01  RPT-HEAD-1                  PIC X(80)   VALUE
047700           "MILLSHEET RENAME BATCH - CONTROL REPORT".
047800*    COLUMN HEADINGS - "DOCUMENT TYPE" LINES UP OVER RPT-LABEL,
047900*    "COUNT" OVER RPT-COUNT.
048000       01  RPT-HEAD-2.
048100           05  FILLER                  PIC X(21)   VALUE "DOCUMENT TYPE".
048200           05  FILLER                  PIC X(05)   VALUE "COUNT".
048300           05  FILLER                  PIC X(54)   VALUE SPACES.
048400*    ONE DETAIL LINE PATTERN REUSED FOR EVERY ROW OF THE REPORT -
048500*    LABEL, RIGHT-JUSTIFIED ZERO-SUPPRESSED COUNT, PAD TO 80.
048600       01  RPT-DETAIL.
048700           05  RPT-LABEL               PIC X(21)   VALUE SPACES.
048800           05  RPT-COUNT               PIC ZZZZ9.
048900           05  FILLER                  PIC X(54)   VALUE SPACES.
049000       PROCEDURE DIVISION.
049100*****************************************************************
049200* PROCESSING NOTES.
049300*    NUMBERED PARAGRAPHS, PERFORM ... THRU ... EXIT FOR EVERY CALL -
049400*    NO INLINE PERFORM/END-PERFORM ANYWHERE IN THIS PROGRAM.  1000S
049500*    ARE THE MAIN CONTROL FLOW AND THE DOCUMENT ACCUMULATOR; 2000S/
049600*    2500S/2600S BUILD AND WRITE ONE RENAME RECORD; 3000 PRINTS THE
049700*    CONTROL REPORT; 4000S DO THE TEXT SCAN (TOKENIZING, DATE SCAN,
049800*    COMPANY-NAME PICKUP, DOCTYPE CLASSIFICATION); 5000S BUILD THE
049900*    FILE STEM; 6000S DO THE DUPLICATE-NAME SUFFIXING; 9000 CLOSES
050000*    OUT THE RUN.  GO TO IS USED SPARINGLY, ONLY FOR EARLY-EXIT
050100*    VALIDATION WITHIN A SINGLE PARAGRAPH RANGE (SEE 4260 AND 4290
050200*    BELOW) - IT NEVER JUMPS OUT OF ITS OWN PARAGRAPH RANGE.
050300*****************************************************************
050400* 1000-MAIN-RTN - OVERALL JOB FLOW.
050500*****************************************************************
050600*    THE WHOLE JOB IN FIVE STEPS: OPEN, PRIME THE READ, ACCUMULATE
050700*    AND PROCESS DOCUMENTS UNTIL END OF THE TEXT-LINE FILE, FLUSH
050800*    THE LAST DOCUMENT STILL HELD IN THE TABLE (THE CONTROL BREAK
050900*    ONLY FIRES ON A DOC-ID CHANGE, SO THE FINAL DOCUMENT NEVER
051000*    TRIPS IT), PRINT THE REPORT, CLOSE.
051100       1000-MAIN-RTN.
051200           PERFORM 1100-OPEN-RTN THRU 1100-EXIT.
051300*    PRIMING READ - LOADS THE FIRST TXL-RECORD SO 2000-ACCUM-DOC-
051400*    RTN ALWAYS HAS A LINE ALREADY SITTING IN THE BUFFER ON ITS
051500*    FIRST CALL.
051600           PERFORM 1200-READ-TXL-RTN THRU 1200-EXIT.
051700           PERFORM 2000-ACCUM-DOC-RTN THRU 2000-EXIT
051800               UNTIL WS-TXL-EOF.
051900*    THE CONTROL BREAK INSIDE 2000-ACCUM-DOC-RTN ONLY FIRES WHEN A
052000*    NEW TL-DOC-ID SHOWS UP - THE LAST DOCUMENT IN THE FILE NEVER
052100*    GETS THAT TRIGGER, SO IT IS FLUSHED HERE EXPLICITLY ONCE THE
052200*    READ LOOP HAS RUN OUT OF LINES.
052300           IF WS-LINE-CNT GREATER ZERO
052400               PERFORM 2500-PROCESS-DOCUMENT-RTN THRU 2500-EXIT
052500           END-IF.
052600           PERFORM 3000-PRINT-REPORT-RTN THRU 3000-EXIT.
052700           PERFORM 9000-CLOSE-RTN THRU 9000-EXIT.
052800*    NORMAL END OF JOB - EVERYTHING BELOW THIS PARAGRAPH IS
052900*    SUBORDINATE PROCESSING REACHED ONLY VIA PERFORM.
053000           STOP RUN.
053100*****************************************************************
053200* 1100-OPEN-RTN - OPEN ALL FILES FOR THE RUN.
053300*****************************************************************
053400       1100-OPEN-RTN.
053500*    OPEN THE ONE INPUT FILE AND THE TWO OUTPUT FILES, THEN CHECK
053600*    EACH FILE STATUS BEFORE GOING ANY FURTHER - A BAD OPEN HERE
053700*    MEANS EVERYTHING DOWNSTREAM IS GARBAGE.
053800           OPEN INPUT  TXLFILE.
053900           OPEN OUTPUT RNMFILE.
054000           OPEN OUTPUT PRLINE.
054100           IF NOT TXL-OK
054200               DISPLAY "MSRENAME - TXLFILE OPEN ERROR - STATUS "
054300                       TXL-STATUS
054400               STOP RUN
054500           END-IF.
054600           IF NOT RNM-OK
054700               DISPLAY "MSRENAME - RNMFILE OPEN ERROR - STATUS "
054800                       RNM-STATUS
054900               STOP RUN
055000           END-IF.
055100*    ADDED SO A BAD PRLINE OPEN (WRONG DD, DISK FULL AT ALLOCATE)
055200*    STOPS THE JOB HERE INSTEAD OF FIRST SHOWING UP AS A MISSING
055300*    CONTROL REPORT AFTER THE RUN HAS ALREADY WRITTEN RENAMES.
055400           IF NOT PRT-OK
055500               DISPLAY "MSRENAME - PRLINE OPEN ERROR - STATUS "
055600                       PRT-STATUS
055700               STOP RUN
055800           END-IF.
055900*    UPSI-0 LETS THE OPERATOR RUN THIS STEP IN TEST MODE FROM THE
056000*    CONSOLE WITHOUT A JCL CHANGE - PRODUCTION BEHAVIOR IS IDENTICAL
056100*    EITHER WAY, THE SWITCH ONLY ADDS THIS ONE CONSOLE LINE SO THE
056200*    OPERATOR CAN CONFIRM WHICH WAY THE SWITCH WAS LEFT BEFORE THE
056300*    RUN GETS FAR ENOUGH TO MATTER.
056400           IF RUN-TEST-MODE
056500               DISPLAY "MSRENAME - UPSI-0 ON - RUNNING IN TEST MODE"
056600           END-IF.
056700       1100-EXIT.
056800           EXIT.
056900*****************************************************************
057000* 1200-READ-TXL-RTN - READ ONE TEXT-LINE RECORD.
057100*****************************************************************
057200*    ONE READ, CALLED BOTH FOR THE PRIMING READ IN 1000-MAIN-RTN
057300*    AND FOR EVERY SUBSEQUENT LINE FROM 2000-ACCUM-DOC-RTN.
057400       1200-READ-TXL-RTN.
057500           READ TXLFILE
057600               AT END
057700                   MOVE "Y" TO WS-TXL-EOF-SW
057800           END-READ.
057900       1200-EXIT.
058000           EXIT.
058100*****************************************************************
058200* 2000-ACCUM-DOC-RTN - ACCUMULATE ONE DOCUMENT'S TEXT LINES BY
058300* CONTROL BREAK ON TL-DOC-ID.  THE TXL-RECORD BUFFER ALREADY
058400* HOLDS THE NEXT UNPROCESSED LINE ON ENTRY (EITHER THE PRIMING
058500* READ OR THE LAST READ DONE BY THE PRIOR CALL).
058600*****************************************************************
058700       2000-ACCUM-DOC-RTN.
058800*    FIRST LINE OF THE WHOLE RUN - NOTHING TO COMPARE AGAINST YET,
058900*    SO JUST ESTABLISH THE HOLD VALUES FROM THE LINE ALREADY
059000*    SITTING IN THE TXL-RECORD BUFFER.
059100           IF WS-LINE-CNT = ZERO
059200               MOVE TL-DOC-ID TO WS-HOLD-DOC-ID
059300               MOVE TL-ORIG-NAME TO WS-HOLD-ORIG-NAME
059400           END-IF.
059500*    CONTROL BREAK - THE NEW LINE BELONGS TO A DIFFERENT DOCUMENT
059600*    THAN THE ONE BEING ACCUMULATED, SO CLOSE OUT THE OLD ONE
059700*    BEFORE STARTING THE TABLE OVER FOR THE NEW ONE.
059800           IF TL-DOC-ID NOT = WS-HOLD-DOC-ID
059900               PERFORM 2500-PROCESS-DOCUMENT-RTN THRU 2500-EXIT
060000               MOVE TL-DOC-ID TO WS-HOLD-DOC-ID
060100               MOVE TL-ORIG-NAME TO WS-HOLD-ORIG-NAME
060200           END-IF.
060300*    THIS LINE BELONGS TO THE DOCUMENT NOW BEING ACCUMULATED -
060400*    ADD IT TO THE TABLE.
060500           ADD 1 TO WS-LINE-CNT.
060600           IF WS-LINE-CNT GREATER WS-MAX-LINES
060700*    SHOULD NEVER FIRE ON NORMAL MILL PAPER - A DOCUMENT RUNNING
060800*    OVER 200 OCR LINES MEANS THE SCANNER SPLIT SOMETHING WRONG
060900*    UPSTREAM AND NEEDS AN OPERATOR LOOK, NOT A SILENT TRUNCATE.
061000               DISPLAY "MSRENAME - DOC-LINE TABLE SIZE ERROR"
061100               STOP RUN
061200           END-IF.
061300           MOVE TL-TEXT TO WS-DOC-LINE(WS-LINE-CNT).
061400*    READ THE NEXT LINE SO IT IS SITTING IN THE BUFFER FOR THE
061500*    NEXT CALL TO THIS PARAGRAPH - MAY TURN OUT TO BE END OF FILE,
061600*    IN WHICH CASE THE PERFORM ... UNTIL IN 1000-MAIN-RTN STOPS
061700*    CALLING THIS PARAGRAPH AGAIN.
061800           PERFORM 1200-READ-TXL-RTN THRU 1200-EXIT.
061900       2000-EXIT.
062000           EXIT.
062100*****************************************************************
062200* 2500-PROCESS-DOCUMENT-RTN - PARSE, NAME, MAKE UNIQUE, WRITE AND
062300* COUNT ONE DOCUMENT, THEN RESET FOR THE NEXT DOCUMENT.
062400*****************************************************************
062500       2500-PROCESS-DOCUMENT-RTN.
062600*    CLEAR LAST DOCUMENT'S FACTS BEFORE SCANNING THIS ONE - A
062700*    STALE PF-DATE/PF-COMPANY/PF-DOCTYPE LEFT OVER FROM THE PRIOR
062800*    DOCUMENT WOULD LOOK LIKE A FOUND FACT AND SKIP THE SCAN FOR
062900*    IT ENTIRELY.
063000           INITIALIZE WS-PARSED-FACTS.
063100*    SCAN THE OCR TEXT FOR DATE, COMPANY AND DOCTYPE.
063200           PERFORM 4000-PARSE-DOCUMENT-RTN THRU 4000-EXIT.
063300*    BUILD THE FILE STEM FROM WHATEVER FACTS WERE FOUND.
063400           PERFORM 5000-GENERATE-NAME-RTN THRU 5000-EXIT.
063500*    MAKE THE STEM UNIQUE AGAINST EVERY NAME HANDED OUT SO FAR THIS
063600*    RUN BEFORE IT IS WRITTEN OUT BELOW.
063700           PERFORM 6000-UNIQUE-NAME-RTN THRU 6000-EXIT.
063800*    BUILD AND WRITE THE ONE RENAME-INSTRUCTION RECORD FOR THIS
063900*    DOCUMENT.
064000*    RN-DOC-ID/RN-ORIG-NAME COME STRAIGHT FROM THE HOLD AREA
064100*    ESTABLISHED WHEN THIS DOCUMENT'S FIRST LINE WAS SEEN IN
064200*    2000-ACCUM-DOC-RTN.
064300           MOVE WS-HOLD-DOC-ID TO RN-DOC-ID.
064400           MOVE WS-HOLD-ORIG-NAME TO RN-ORIG-NAME.
064500*    RN-NEW-NAME/RN-STATUS COME FROM THE NAME AND STATUS JUST BUILT
064600*    BY THE THREE PERFORMS ABOVE.
064700           MOVE WS-CANDIDATE-NAME TO RN-NEW-NAME.
064800           MOVE WS-RN-STATUS-WORK TO RN-STATUS.
064900*    ONE RENAME-INSTRUCTION RECORD WRITTEN PER DOCUMENT - THE
065000*    OPERATOR RENAME STEP THAT FOLLOWS THIS ONE READS RNMFILE
065100*    SEQUENTIALLY AND ACTS ON EVERY RECORD IN IT.
065200           WRITE RNM-RECORD.
065300*    CONTROL-REPORT COUNTERS ARE BUMPED OFF THE SAME PF-DOCTYPE/
065400*    WS-RN-STATUS-WORK VALUES JUST WRITTEN TO THE RECORD ABOVE.
065500           PERFORM 2600-BUMP-COUNTERS-RTN THRU 2600-EXIT.
065600*    RESET THE LINE TABLE FOR THE NEXT DOCUMENT - THE OLD LINES
065700*    ARE LEFT IN WS-DOC-LINE BUT WS-LINE-CNT BEING ZERO MEANS
065800*    THEY WILL BE OVERWRITTEN BEFORE THEY ARE EVER LOOKED AT
065900*    AGAIN.
066000           MOVE ZERO TO WS-LINE-CNT.
066100       2500-EXIT.
066200           EXIT.
066300*****************************************************************
066400* 2600-BUMP-COUNTERS-RTN - CONTROL-REPORT COUNTER BUMPS.  CHAINED
066500* IF'S, NOT EVALUATE, TO MATCH THIS SHOP'S OWN COUNTER-BUMP STYLE.
066600*****************************************************************
066700*    ONE ADD PER POSSIBLE DOCTYPE VALUE AND ONE PER POSSIBLE
066800*    STATUS VALUE - A DOCUMENT ALWAYS MATCHES EXACTLY ONE OF EACH
066900*    GROUP SO THE TOTALS TIE BACK TO WS-DOC-CNT.
067000       2600-BUMP-COUNTERS-RTN.
067100*    EVERY DOCUMENT BUMPS THE GRAND TOTAL REGARDLESS OF HOW IT
067200*    CAME OUT.
067300           ADD 1 TO WS-DOC-CNT.
067400*    DOCTYPE GROUP - FIVE KNOWN TYPES PLUS THE DEFAULT BUCKET, SAME
067500*    CHAINED-IF STYLE THIS SHOP USES FOR EVERY COUNTER BUMP - NOT
067600*    EVALUATE, SINCE AT MOST ONE OF THE FIVE CAN EVER BE TRUE FOR
067700*    ONE DOCUMENT.
067800           IF PF-DOCTYPE = "MILLSHEET"
067900               ADD 1 TO WS-MILLSHEET-CNT
068000           END-IF.
068100           IF PF-DOCTYPE = "DELIVERY"
068200               ADD 1 TO WS-DELIVERY-CNT
068300           END-IF.
068400           IF PF-DOCTYPE = "INVOICE"
068500               ADD 1 TO WS-INVOICE-CNT
068600           END-IF.
068700*    QUOTE AND ORDER BUMP THE SAME AS THE ORIGINAL THREE ABOVE -
068800*    ADDED UNDER REQ-0244 WHEN THOSE TWO DOCTYPES WERE FIRST
068900*    RECOGNIZED.
069000           IF PF-DOCTYPE = "QUOTE"
069100               ADD 1 TO WS-QUOTE-CNT
069200           END-IF.
069300           IF PF-DOCTYPE = "ORDER"
069400               ADD 1 TO WS-ORDER-CNT
069500           END-IF.
069600*    PF-DOCTYPE ITSELF IS NEVER SET TO "DOCUMENT" - THAT IS THE
069700*    DEFAULT 5000-GENERATE-NAME-RTN PUTS IN WS-DOCTYPE-PART, NOT IN
069800*    THE RAW FACT - SO THE DEFAULT BUCKET IS COUNTED HERE OFF
069900*    PF-DOCTYPE STILL BEING SPACES, THE SAME TEST 5000 ITSELF USES.
070000           IF PF-DOCTYPE = SPACES
070100               ADD 1 TO WS-DEFAULT-CNT
070200           END-IF.
070300*    STATUS GROUP - OK/PARTIAL/ERROR AS SET BY 5200-SET-STATUS-RTN,
070400*    ALWAYS EXACTLY ONE OF THE THREE FOR ANY GIVEN DOCUMENT.
070500           IF WS-RN-STATUS-WORK = "OK"
070600               ADD 1 TO WS-OK-CNT
070700           END-IF.
070800           IF WS-RN-STATUS-WORK = "PD"
070900               ADD 1 TO WS-PD-CNT
071000           END-IF.
071100           IF WS-RN-STATUS-WORK = "ER"
071200               ADD 1 TO WS-ER-CNT
071300           END-IF.
071400       2600-EXIT.
071500           EXIT.
071600*****************************************************************
071700* 4000-PARSE-DOCUMENT-RTN - TEXT SCAN DRIVER.  WALKS THE ACCUMULATED
071800* LINES OF THE DOCUMENT IN ORDER, STOPPING EARLY ONCE ALL THREE
071900* FACTS HAVE BEEN FOUND.
072000*****************************************************************
072100*    RESET THE ALL-FACTS-FOUND SWITCH FOR THIS DOCUMENT AND WALK
072200*    ITS LINES IN THE ORDER THEY CAME OFF THE SCANNER; THE
072300*    UNTIL CLAUSE BELOW IS WHERE THE EARLY STOP HAPPENS.
072400       4000-PARSE-DOCUMENT-RTN.
072500           MOVE "N" TO WS-FACTS-SW.
072600           PERFORM 4150-SCAN-ONE-LINE-RTN THRU 4150-EXIT
072700               VARYING WS-LINE-SUB FROM 1 BY 1
072800               UNTIL WS-LINE-SUB > WS-LINE-CNT OR WS-ALL-FACTS-FOUND.
072900       4000-EXIT.
073000           EXIT.
073100*****************************************************************
073200* 4100/4110 - LINE TOKENIZER.  SPLITS WS-CUR-LINE INTO SPACE-
073300* DELIMITED TOKENS USING A CHARACTER-BY-CHARACTER SCAN, SINCE
073400* UNSTRING CANNOT LOAD A VARYING NUMBER OF ENTRIES INTO AN
073500* OCCURS TABLE IN ONE STATEMENT.
073600*****************************************************************
073700*    RESET THE TOKEN COUNT AND THE IN-TOKEN SWITCH BEFORE WALKING
073800*    THE 48 CHARACTER POSITIONS OF THE LOADED LINE ONE AT A TIME.
073900       4100-TOKENIZE-LINE-RTN.
074000           MOVE ZERO TO WS-TOK-CNT.
074100           MOVE "N" TO WS-IN-TOKEN-SW.
074200           PERFORM 4110-SCAN-CHAR-RTN THRU 4110-EXIT
074300               VARYING WS-CHAR-SUB FROM 1 BY 1
074400               UNTIL WS-CHAR-SUB > 48.
074500       4100-EXIT.
074600           EXIT.
074700       4110-SCAN-CHAR-RTN.
074800*    A SPACE ENDS WHATEVER TOKEN WAS IN PROGRESS; ANYTHING ELSE
074900*    EITHER CONTINUES THE CURRENT TOKEN OR STARTS A NEW ONE.
075000           IF WS-CUR-LINE-CHAR(WS-CHAR-SUB) = SPACE
075100               MOVE "N" TO WS-IN-TOKEN-SW
075200           ELSE
075300*    FIRST NON-SPACE CHARACTER OF A NEW TOKEN - OPEN A NEW TABLE
075400*    SLOT FOR IT, UNLESS THE LINE HAS ALREADY USED ALL 24.
075500               IF NOT WS-IN-TOKEN
075600*    TABLE IS FULL AT WS-MAX-TOKENS - THE REST OF THE LINE IS
075700*    SIMPLY DROPPED RATHER THAN STOPPING THE RUN, SINCE A DATE/
075800*    COMPANY/DOCTYPE WORD RUNNING PAST TOKEN 24 ON ONE LINE HAS
075900*    NEVER HAPPENED ON REAL MILL PAPER.
076000                   IF WS-TOK-CNT LESS WS-MAX-TOKENS
076100                       ADD 1 TO WS-TOK-CNT
076200                       MOVE SPACES TO WS-TOK(WS-TOK-CNT)
076300                       MOVE ZERO TO WS-TOK-LEN(WS-TOK-CNT)
076400                   END-IF
076500                   MOVE "Y" TO WS-IN-TOKEN-SW
076600               END-IF
076700*    APPEND THE CHARACTER TO THE CURRENT TOKEN, UNLESS THAT TOKEN
076800*    HAS ALREADY REACHED THE 24-CHARACTER SLOT WIDTH.
076900               IF WS-TOK-CNT GREATER ZERO
077000                       AND WS-TOK-LEN(WS-TOK-CNT) LESS 24
077100                   ADD 1 TO WS-TOK-LEN(WS-TOK-CNT)
077200                   MOVE WS-CUR-LINE-CHAR(WS-CHAR-SUB)
077300                       TO WS-TOK(WS-TOK-CNT)
077400                           (WS-TOK-LEN(WS-TOK-CNT):1)
077500               END-IF
077600           END-IF.
077700       4110-EXIT.
077800           EXIT.
077900*****************************************************************
078000* 4150-SCAN-ONE-LINE-RTN - ONE LINE OF THE DOCUMENT.  DATE, THEN
078100* COMPANY, THEN DOCTYPE - EACH ONLY ATTEMPTED WHILE STILL
078200* MISSING, PER THE ONE-PASS TEXT-SCAN RULE.
078300*****************************************************************
078400*    LOAD THE LINE, SPLIT IT INTO TOKENS, THEN TRY EACH OF THE
078500*    THREE FACTS THAT IS STILL MISSING AGAINST THIS LINE'S
078600*    TOKENS.
078700       4150-SCAN-ONE-LINE-RTN.
078800           MOVE WS-DOC-LINE(WS-LINE-SUB) TO WS-CUR-LINE.
078900           PERFORM 4100-TOKENIZE-LINE-RTN THRU 4100-EXIT.
079000*    ONLY LOOK FOR A DATE IF ONE HAS NOT ALREADY BEEN FOUND ON
079100*    AN EARLIER LINE OF THIS DOCUMENT.
079200           IF PF-DATE = ZERO
079300               PERFORM 4200-FIND-DATE-RTN THRU 4200-EXIT
079400           END-IF.
079500*    SAME IDEA FOR THE COMPANY NAME.
079600           IF PF-COMPANY = SPACES
079700               PERFORM 4300-FIND-COMPANY-RTN THRU 4300-EXIT
079800           END-IF.
079900*    AND FOR THE DOCUMENT TYPE.
080000           IF PF-DOCTYPE = SPACES
080100               PERFORM 4400-FIND-DOCTYPE-RTN THRU 4400-EXIT
080200           END-IF.
080300*    ALL THREE FOUND - SET THE SWITCH THAT LETS 4000-PARSE-
080400*    DOCUMENT-RTN STOP WALKING LINES EARLY.
080500           IF PF-DATE NOT = ZERO AND PF-COMPANY NOT = SPACES
080600                   AND PF-DOCTYPE NOT = SPACES
080700               MOVE "Y" TO WS-FACTS-SW
080800           END-IF.
080900       4150-EXIT.
081000           EXIT.
081100*****************************************************************
081200* 4200/4210 - DATE SCAN DISPATCH.  TRIES EACH TOKEN OF THE
081300* LINE AGAINST THE FOUR RECOGNIZED DATE SHAPES, IN THE ORDER
081400* LISTED BELOW, FIRST VALID HIT WINS.
081500*
081600*   1.  SEPARATED       YYYY/MM/DD, YYYY-MM-DD OR YYYY.MM.DD
081700*   2.  CONTIGUOUS      YYYYMMDD, ADDED UNDER REQ-0339
081800*   3.  ERA-FREE JP     YYYY NEN MM GATSU DD NICHI
081900*   4.  IMPERIAL ERA    RNN NEN MM GATSU DD NICHI, ADDED REQ-0788
082000*
082100* A LINE CAN ONLY EVER YIELD ONE OF THE FOUR - ONCE PF-DATE IS SET
082200* THE REMAINING SHAPES ARE NOT EVEN TRIED FOR THAT TOKEN.
082300*****************************************************************
082400*    TRY EVERY TOKEN OF THIS LINE UNTIL ONE OF THEM YIELDS A
082500*    VALID DATE OR THE LINE RUNS OUT OF TOKENS.
082600       4200-FIND-DATE-RTN.
082700           PERFORM 4210-TEST-TOKEN-DATE-RTN THRU 4210-EXIT
082800               VARYING WS-TOK-SUB FROM 1 BY 1
082900               UNTIL WS-TOK-SUB > WS-TOK-CNT OR PF-DATE NOT = ZERO.
083000       4200-EXIT.
083100           EXIT.
083200*    RUN ONE TOKEN THROUGH ALL FOUR SHAPES IN ORDER, STOPPING AS
083300*    SOON AS ONE OF THEM SETS PF-DATE.
083400       4210-TEST-TOKEN-DATE-RTN.
083500           PERFORM 4220-TEST-SEP-DATE-RTN THRU 4220-EXIT.
083600           IF PF-DATE = ZERO
083700               PERFORM 4230-TEST-YYYYMMDD-RTN THRU 4230-EXIT
083800           END-IF.
083900           IF PF-DATE = ZERO
084000               PERFORM 4240-TEST-JAPANESE-DATE-RTN THRU 4240-EXIT
084100           END-IF.
084200           IF PF-DATE = ZERO
084300               PERFORM 4250-TEST-IMPERIAL-DATE-RTN THRU 4250-EXIT
084400           END-IF.
084500       4210-EXIT.
084600           EXIT.
084700*****************************************************************
084800* 4220/4221/4222 - SEPARATED DATE SHAPE, YYYY/MM/DD OR YYYY-MM-DD
084900* OR YYYY.MM.DD, ALL WITHIN ONE TOKEN.
085000*****************************************************************
085100*    FIRST FOUR CHARACTERS MUST BE A NUMERIC YEAR AND THE FIFTH
085200*    MUST BE ONE OF THE THREE RECOGNIZED SEPARATORS BEFORE WE
085300*    EVEN BOTHER LOOKING FOR A SECOND SEPARATOR.
085400       4220-TEST-SEP-DATE-RTN.
085500           MOVE ZERO TO WS-SEP2-POS.
085600           MOVE "N" TO WS-SEP2-FOUND-SW.
085700*    THE YEAR IS ALWAYS 4 DIGITS AT THE FRONT OF THE TOKEN FOR THIS
085800*    SHAPE - A SHORTER OR NON-NUMERIC LEAD RULES OUT SEPARATED FORM
085900*    ENTIRELY AND THE TOKEN IS LEFT FOR THE OTHER SHAPE TESTS.
086000           IF WS-TOK-LEN(WS-TOK-SUB) GREATER 4
086100                   AND WS-TOK(WS-TOK-SUB)(1:4) IS NUMERIC
086200               MOVE WS-TOK(WS-TOK-SUB)(5:1) TO WS-SEP-CHAR
086300*    ONLY THESE THREE CHARACTERS ARE RECOGNIZED AS DATE SEPARATORS
086400*    ON MILL PAPER - ANYTHING ELSE IN THAT POSITION MEANS THIS IS
086500*    NOT A DATE TOKEN AT ALL.
086600               IF WS-SEP-CHAR = "/" OR WS-SEP-CHAR = "-"
086700                       OR WS-SEP-CHAR = "."
086800                   PERFORM 4221-FIND-SEP2-RTN THRU 4221-EXIT
086900                   IF WS-SEP2-FOUND
087000                       PERFORM 4225-BUILD-SEP-DATE-RTN THRU 4225-EXIT
087100                   END-IF
087200               END-IF
087300           END-IF.
087400       4220-EXIT.
087500           EXIT.
087600*    THE MONTH FIELD CAN BE ONE OR TWO DIGITS, SO THE SECOND
087700*    SEPARATOR IS NOT AT A FIXED POSITION - SEARCH FOR IT.
087800       4221-FIND-SEP2-RTN.
087900           PERFORM 4222-TEST-SEP2-CHAR-RTN THRU 4222-EXIT
088000               VARYING WS-NGN-SUB FROM 7 BY 1
088100               UNTIL WS-NGN-SUB > WS-TOK-LEN(WS-TOK-SUB)
088200                   OR WS-SEP2-FOUND.
088300       4221-EXIT.
088400           EXIT.
088500*    THE SECOND SEPARATOR MUST MATCH THE FIRST ONE - A TOKEN
088600*    MIXING "/" AND "-" IS NOT A DATE THIS SHOP RECOGNIZES.
088700       4222-TEST-SEP2-CHAR-RTN.
088800           IF WS-TOK(WS-TOK-SUB)(WS-NGN-SUB:1) = WS-SEP-CHAR
088900               MOVE WS-NGN-SUB TO WS-SEP2-POS
089000               MOVE "Y" TO WS-SEP2-FOUND-SW
089100           END-IF.
089200       4222-EXIT.
089300           EXIT.
089400*    NOW THAT BOTH SEPARATOR POSITIONS ARE KNOWN, WORK OUT HOW
089500*    WIDE THE MONTH AND DAY FIELDS BETWEEN THEM ARE (ONE OR TWO
089600*    DIGITS EACH), MAKE SURE BOTH ARE NUMERIC, THEN BUILD THE
089700*    8-DIGIT CANDIDATE AND HAND IT TO THE VALIDATOR.
089800       4225-BUILD-SEP-DATE-RTN.
089900*    MONTH RUNS FROM POSITION 6 (RIGHT AFTER THE FIRST SEPARATOR AT
090000*    POSITION 5) UP TO THE SECOND SEPARATOR; DAY RUNS FROM RIGHT
090100*    AFTER THE SECOND SEPARATOR TO THE END OF THE TOKEN.
090200           COMPUTE WS-MM-LEN = WS-SEP2-POS - 6.
090300           COMPUTE WS-DD-LEN = WS-TOK-LEN(WS-TOK-SUB) - WS-SEP2-POS.
090400*    BOTH FIELDS MUST BE ONE OR TWO DIGITS AND ALL NUMERIC BEFORE
090500*    ANYTHING IS MOVED INTO THE CANDIDATE - A TOKEN LIKE
090600*    "2024/AB/01" FAILS HERE AND IS SIMPLY NOT TREATED AS A DATE.
090700           IF WS-MM-LEN GREATER ZERO AND WS-MM-LEN LESS 3
090800                   AND WS-DD-LEN GREATER ZERO AND WS-DD-LEN LESS 3
090900                   AND WS-TOK(WS-TOK-SUB)(6:WS-MM-LEN) IS NUMERIC
091000                   AND WS-TOK(WS-TOK-SUB)
091100                       (WS-SEP2-POS + 1:WS-DD-LEN) IS NUMERIC
091200*    RIGHT-JUSTIFY A SINGLE-DIGIT MONTH OR DAY INTO ITS TWO-DIGIT
091300*    FIELD RATHER THAN LEFT-JUSTIFY, SO "5" BECOMES "05" NOT
091400*    "50".
091500               MOVE ZERO TO WS-CAND-DATE-8
091600               MOVE WS-TOK(WS-TOK-SUB)(1:4) TO WS-CAND-YYYY
091700               IF WS-MM-LEN = 1
091800                   MOVE WS-TOK(WS-TOK-SUB)(6:1)
091900                       TO WS-CAND-MM(2:1)
092000               ELSE
092100                   MOVE WS-TOK(WS-TOK-SUB)(6:2) TO WS-CAND-MM
092200               END-IF
092300               IF WS-DD-LEN = 1
092400                   MOVE WS-TOK(WS-TOK-SUB)(WS-SEP2-POS + 1:1)
092500                       TO WS-CAND-DD(2:1)
092600               ELSE
092700                   MOVE WS-TOK(WS-TOK-SUB)(WS-SEP2-POS + 1:2)
092800                       TO WS-CAND-DD
092900               END-IF
093000               PERFORM 4290-VALIDATE-DATE-RTN THRU 4290-EXIT
093100               IF WS-DATE-IS-VALID
093200                   MOVE WS-CAND-DATE-8 TO PF-DATE
093300               END-IF
093400           END-IF.
093500       4225-EXIT.
093600           EXIT.
093700*****************************************************************
093800* 4230 - CONTIGUOUS YYYYMMDD SHAPE, ONE 8-DIGIT TOKEN.
093900*****************************************************************
094000*    ADDED UNDER REQ-0339 FOR THE NEWER VENDOR INVOICES THAT RUN
094100*    THE WHOLE DATE TOGETHER WITH NO SEPARATOR AT ALL.
094200       4230-TEST-YYYYMMDD-RTN.                                    REQ-0339
094300*    NO SEPARATOR TO FIND HERE - JUST AN EXACT 8-DIGIT NUMERIC
094400*    TOKEN, WHICH THE VALIDATOR THEN BREAKS OUT AND RANGE-CHECKS
094500*    THE SAME AS ANY OTHER CANDIDATE.
094600           IF WS-TOK-LEN(WS-TOK-SUB) = 8
094700                   AND WS-TOK(WS-TOK-SUB)(1:8) IS NUMERIC
094800               MOVE WS-TOK(WS-TOK-SUB)(1:8) TO WS-CAND-DATE-8
094900               PERFORM 4290-VALIDATE-DATE-RTN THRU 4290-EXIT
095000               IF WS-DATE-IS-VALID
095100                   MOVE WS-CAND-DATE-8 TO PF-DATE
095200               END-IF
095300           END-IF.
095400       4230-EXIT.
095500           EXIT.
095600*****************************************************************
095700* 4240 - ERA-FREE JAPANESE SHAPE, YYYY NEN MM GATSU DD NICHI.
095800*****************************************************************
095900*    THE YEAR TOKEN HERE IS THE BARE NUMBER BEFORE THE WORD
096000*    "NEN" - ONE TO FOUR DIGITS, RIGHT-JUSTIFIED INTO THE FULL
096100*    4-DIGIT YEAR FIELD BEFORE THE SHARED CHAIN CHECK RUNS.
096200       4240-TEST-JAPANESE-DATE-RTN.
096300*    A BARE JAPANESE YEAR TOKEN IS 1 TO 4 NUMERIC DIGITS - WIDER
096400*    THAN THAT AND IT CANNOT BE A YEAR, SO THE TOKEN IS LEFT ALONE.
096500           IF WS-TOK-LEN(WS-TOK-SUB) LESS 5
096600                   AND WS-TOK(WS-TOK-SUB)
096700                       (1:WS-TOK-LEN(WS-TOK-SUB)) IS NUMERIC
096800               MOVE ZERO TO WS-CAND-DATE-8
096900               MOVE ZERO TO WS-CAND-YYYY
097000*    RIGHT-JUSTIFY THE 1-TO-4 YEAR DIGITS INTO THE 4-DIGIT
097100*    WS-CAND-YYYY FIELD - A 2-DIGIT YEAR LIKE "26" LANDS AS 0026,
097200*    WHICH 4290-VALIDATE-DATE-RTN THEN REJECTS ON RANGE.
097300               COMPUTE WS-NGN-SUB = 5 - WS-TOK-LEN(WS-TOK-SUB)
097400               MOVE WS-TOK(WS-TOK-SUB)(1:WS-TOK-LEN(WS-TOK-SUB))
097500                   TO WS-CAND-YYYY(WS-NGN-SUB:WS-TOK-LEN(WS-TOK-SUB))
097600*    HAND OFF TO THE SHARED CHAIN CHECK - IT LOOKS FOR "NEN" RIGHT
097700*    AFTER THIS TOKEN, THEN A MONTH, "GATSU", A DAY, AND "NICHI".
097800               PERFORM 4260-CHECK-NEN-GATSU-NICHI-RTN THRU 4260-EXIT
097900               IF WS-DATE-IS-VALID
098000                   MOVE WS-CAND-DATE-8 TO PF-DATE
098100               END-IF
098200           END-IF.
098300       4240-EXIT.
098400           EXIT.
098500*****************************************************************
098600* 4250 - IMPERIAL-ERA SHAPE, RNN NEN MM GATSU DD NICHI.  R IS
098700* THE REIWA MARKER; WESTERN YEAR = 2018 + ERA YEAR (R1 = 2019).
098800*****************************************************************
098900*    THE "R" MARKER TOKEN IS THE ERA YEAR, E.G. "R2" FOR REIWA 2 -
099000*    CONVERTED TO A WESTERN YEAR BEFORE THE SHARED CHAIN CHECK
099100*    RUNS THE SAME AS THE PLAIN JAPANESE FORM ABOVE.
099200       4250-TEST-IMPERIAL-DATE-RTN.                               REQ-0788
099300*    LEADING "R" AND ONE OR TWO DIGITS AFTER IT - "R1" THROUGH
099400*    "R99", THOUGH IN PRACTICE THE ERA HAS NOT REACHED TWO DIGITS
099500*    YET AS OF THIS WRITING.
099600           IF WS-TOK-FIRST-CH(WS-TOK-SUB) = "R"
099700                   AND WS-TOK-LEN(WS-TOK-SUB) GREATER 1
099800                   AND WS-TOK-LEN(WS-TOK-SUB) LESS 4
099900               COMPUTE WS-ERA-DIGIT-LEN = WS-TOK-LEN(WS-TOK-SUB) - 1
100000               IF WS-TOK(WS-TOK-SUB)(2:WS-ERA-DIGIT-LEN) IS NUMERIC
100100                   MOVE ZERO TO WS-ERA-YEAR
100200*    RIGHT-JUSTIFY THE ONE OR TWO ERA DIGITS INTO THE 2-DIGIT
100300*    WS-ERA-YEAR FIELD THE SAME WAY THE PLAIN JAPANESE FORM
100400*    RIGHT-JUSTIFIES ITS YEAR DIGITS ABOVE.
100500                   IF WS-ERA-DIGIT-LEN = 1
100600                       MOVE WS-TOK(WS-TOK-SUB)(2:1)
100700                           TO WS-ERA-YEAR(2:1)
100800                   ELSE
100900                       MOVE WS-TOK(WS-TOK-SUB)(2:2) TO WS-ERA-YEAR
101000                   END-IF
101100                   MOVE ZERO TO WS-CAND-DATE-8
101200*    REIWA 1 BEGAN 05/01/2019, SO REIWA ERA-YEAR N = WESTERN YEAR
101300*    2018 + N (R1 = 2019, R2 = 2020, AND SO ON) - ADDED UNDER
101400*    REQ-0788.
101500                   COMPUTE WS-CAND-YYYY = 2018 + WS-ERA-YEAR
101600                   PERFORM 4260-CHECK-NEN-GATSU-NICHI-RTN
101700                       THRU 4260-EXIT
101800                   IF WS-DATE-IS-VALID
101900                       MOVE WS-CAND-DATE-8 TO PF-DATE
102000                   END-IF
102100               END-IF
102200           END-IF.
102300       4250-EXIT.
102400           EXIT.
102500*****************************************************************
102600* 4260 - SHARED NEN/GATSU/NICHI TOKEN-CHAIN CHECK FOR THE
102700* JAPANESE AND IMPERIAL-ERA SHAPES.  CALLER HAS ALREADY SET
102800* WS-CAND-YYYY AND LEFT WS-TOK-SUB POINTING AT THE YEAR/ERA
102900* TOKEN.  GO TO IS USED FOR THE EARLY-EXIT VALIDATION FLOW.
103000*****************************************************************
103100*    THE YEAR/ERA TOKEN MUST BE FOLLOWED, TOKEN FOR TOKEN, BY
103200*    "NEN", A MONTH NUMBER, "GATSU", A DAY NUMBER, "NICHI" - ANY
103300*    MISMATCH BAILS OUT WITHOUT TOUCHING PF-DATE.
103400       4260-CHECK-NEN-GATSU-NICHI-RTN.
103500           MOVE "N" TO WS-DATE-VALID-SW.
103600*    MAKE SURE THE LINE ACTUALLY HAS FIVE MORE TOKENS AFTER THE
103700*    YEAR/ERA TOKEN BEFORE REACHING INTO THE TABLE FOR THEM.
103800           COMPUTE WS-NGN-SUB = WS-TOK-SUB + 5.
103900           IF WS-NGN-SUB GREATER WS-TOK-CNT
104000               GO TO 4260-EXIT
104100           END-IF.
104200*    TOKEN RIGHT AFTER THE YEAR MUST BE "NEN".
104300           COMPUTE WS-NGN-SUB = WS-TOK-SUB + 1.
104400           IF WS-TOK(WS-NGN-SUB)(1:3) NOT = "NEN"
104500               GO TO 4260-EXIT
104600           END-IF.
104700*    TWO TOKENS AFTER THAT MUST BE "GATSU", WITH THE MONTH NUMBER
104800*    SITTING BETWEEN THE TWO.
104900           COMPUTE WS-NGN-SUB = WS-TOK-SUB + 3.
105000           IF WS-TOK(WS-NGN-SUB)(1:5) NOT = "GATSU"
105100               GO TO 4260-EXIT
105200           END-IF.
105300*    AND TWO TOKENS AFTER THAT MUST BE "NICHI", WITH THE DAY NUMBER
105400*    SITTING BETWEEN THE TWO.
105500           COMPUTE WS-NGN-SUB = WS-TOK-SUB + 5.
105600           IF WS-TOK(WS-NGN-SUB)(1:5) NOT = "NICHI"
105700               GO TO 4260-EXIT
105800           END-IF.
105900*    MONTH TOKEN MUST BE ONE OR TWO NUMERIC DIGITS.
106000           COMPUTE WS-NGN-SUB = WS-TOK-SUB + 2.
106100           IF WS-TOK-LEN(WS-NGN-SUB) GREATER 2
106200                   OR WS-TOK-LEN(WS-NGN-SUB) = ZERO
106300                   OR WS-TOK(WS-NGN-SUB)
106400                       (1:WS-TOK-LEN(WS-NGN-SUB)) NOT NUMERIC
106500               GO TO 4260-EXIT
106600           END-IF.
106700*    MONTH TOKEN CHECKED FOR SHAPE ABOVE - NOW COPY IT IN,
106800*    RIGHT-JUSTIFIED THE SAME AS THE SEPARATED-DATE FORM.
106900           MOVE ZERO TO WS-CAND-MM.
107000           IF WS-TOK-LEN(WS-NGN-SUB) = 1
107100               MOVE WS-TOK(WS-NGN-SUB)(1:1) TO WS-CAND-MM(2:1)
107200           ELSE
107300               MOVE WS-TOK(WS-NGN-SUB)(1:2) TO WS-CAND-MM
107400           END-IF.
107500*    SAME TREATMENT FOR THE DAY TOKEN, ONE POSITION FURTHER ALONG
107600*    THE CHAIN THAN THE MONTH TOKEN.
107700           COMPUTE WS-NGN-SUB = WS-TOK-SUB + 4.
107800           IF WS-TOK-LEN(WS-NGN-SUB) GREATER 2
107900                   OR WS-TOK-LEN(WS-NGN-SUB) = ZERO
108000                   OR WS-TOK(WS-NGN-SUB)
108100                       (1:WS-TOK-LEN(WS-NGN-SUB)) NOT NUMERIC
108200               GO TO 4260-EXIT
108300           END-IF.
108400*    SAME TREATMENT FOR THE DAY TOKEN.
108500           MOVE ZERO TO WS-CAND-DD.
108600           IF WS-TOK-LEN(WS-NGN-SUB) = 1
108700               MOVE WS-TOK(WS-NGN-SUB)(1:1) TO WS-CAND-DD(2:1)
108800           ELSE
108900               MOVE WS-TOK(WS-NGN-SUB)(1:2) TO WS-CAND-DD
109000           END-IF.
109100*    EVERY TOKEN IN THE CHAIN HAS NOW CHECKED OUT - FALL THROUGH TO
109200*    4290-VALIDATE-DATE-RTN BELOW FOR THE FINAL RANGE AND LEAP-YEAR
109300*    CHECK RATHER THAN SETTING WS-DATE-VALID-SW DIRECTLY HERE.
109400           PERFORM 4290-VALIDATE-DATE-RTN THRU 4290-EXIT.
109500       4260-EXIT.
109600           EXIT.
109700*****************************************************************
109800* 4290/4295 - RANGE AND LEAP-YEAR VALIDATION OF A DATE CANDIDATE
109900* ALREADY BROKEN OUT INTO WS-CAND-YYYY/MM/DD.
110000*****************************************************************
110100*    RANGE-CHECK A CANDIDATE ALREADY BROKEN OUT INTO
110200*    WS-CAND-YYYY/MM/DD - YEAR WINDOW SET UNDER REQ-0501, MONTH
110300*    1-12, DAY AGAINST THE MONTH'S ACTUAL LENGTH INCLUDING LEAP
110400*    FEBRUARY.
110500       4290-VALIDATE-DATE-RTN.
110600           MOVE "N" TO WS-DATE-VALID-SW.
110700*    YEAR WINDOW PER REQ-0501 - ANYTHING OUTSIDE 1990-2099 IS TREATED
110800*    AS A MIS-SCAN RATHER THAN A REAL MILL DATE.
110900           IF WS-CAND-YYYY LESS 1990 OR WS-CAND-YYYY GREATER 2099
111000               GO TO 4290-EXIT
111100           END-IF.
111200*    MONTH MUST BE A REAL CALENDAR MONTH.
111300           IF WS-CAND-MM LESS 1 OR WS-CAND-MM GREATER 12
111400               GO TO 4290-EXIT
111500           END-IF.
111600*    WS-MAX-DAY IS SET BY THE LEAP-YEAR CHECK BELOW BEFORE THE DAY
111700*    ITSELF IS RANGE-CHECKED AGAINST IT.
111800           PERFORM 4295-CHECK-LEAP-RTN THRU 4295-EXIT.
111900           IF WS-CAND-DD LESS 1 OR WS-CAND-DD GREATER WS-MAX-DAY
112000               GO TO 4290-EXIT
112100           END-IF.
112200           MOVE "Y" TO WS-DATE-VALID-SW.
112300       4290-EXIT.
112400           EXIT.
112500*    31-DAY MONTHS, THEN 30-DAY MONTHS, THEN FEBRUARY WITH THE
112600*    FULL CENTURY LEAP RULE - DIVISIBLE BY 4 IS A LEAP YEAR
112700*    UNLESS ALSO DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
112800*    CORRECTED TO THE FULL RULE UNDER REQ-0503.
112900       4295-CHECK-LEAP-RTN.                                       REQ-0503
113000*    31 IS THE DEFAULT - RIGHT FOR JAN/MAR/MAY/JUL/AUG/OCT/DEC AND
113100*    OVERWRITTEN BELOW FOR EVERY OTHER MONTH.
113200           MOVE 31 TO WS-MAX-DAY.
113300*    THE FOUR 30-DAY MONTHS.
113400           IF WS-CAND-MM = 4 OR WS-CAND-MM = 6 OR WS-CAND-MM = 9
113500                   OR WS-CAND-MM = 11
113600               MOVE 30 TO WS-MAX-DAY
113700           END-IF.
113800*    FEBRUARY IS THE ONLY MONTH WHOSE LENGTH DEPENDS ON THE YEAR.
113900           IF WS-CAND-MM = 2
114000*    28 UNLESS ONE OF THE TWO CHECKS BELOW RAISES IT TO 29.
114100               MOVE 28 TO WS-MAX-DAY
114200*    NOT DIVISIBLE BY 4 - COMMON YEAR, 28 DAYS STANDS.
114300               DIVIDE WS-CAND-YYYY BY 4 GIVING WS-DIV-QUOT
114400                   REMAINDER WS-REM-4
114500               IF WS-REM-4 = ZERO
114600*    DIVISIBLE BY 4 - LEAP YEAR UNLESS THE CENTURY EXCEPTION BELOW
114700*    TAKES IT BACK AWAY.
114800                   MOVE 29 TO WS-MAX-DAY
114900                   DIVIDE WS-CAND-YYYY BY 100 GIVING WS-DIV-QUOT
115000                       REMAINDER WS-REM-100
115100                   IF WS-REM-100 = ZERO
115200*    A CENTURY YEAR (1900, 2000, 2100...) IS NOT A LEAP YEAR UNLESS
115300*    IT IS ALSO DIVISIBLE BY 400 - CHECKED NEXT.
115400                       MOVE 28 TO WS-MAX-DAY
115500                       DIVIDE WS-CAND-YYYY BY 400 GIVING WS-DIV-QUOT
115600                           REMAINDER WS-REM-400
115700                       IF WS-REM-400 = ZERO
115800*    2000 WAS ONE OF THESE - DIVISIBLE BY 400, SO LEAP AFTER ALL
115900*    EVEN THOUGH IT IS A CENTURY YEAR.  THIS IS THE EXACT CASE THE
116000*    OLD DIV-BY-4-ONLY TEST WOULD HAVE GOTTEN WRONG - SEE REQ-0503
116100*    IN THE MODIFICATION HISTORY.
116200                           MOVE 29 TO WS-MAX-DAY
116300                       END-IF
116400                   END-IF
116500               END-IF
116600           END-IF.
116700       4295-EXIT.
116800           EXIT.
116900*****************************************************************
117000* 4300/4310/4320/4330 - COMPANY MATCHING.  KK/YK/GK ARE TRIED AS
117100* A PREFIX MARKER FIRST (NAME TOKEN FOLLOWS), THEN AS A SUFFIX
117200* MARKER (NAME TOKEN PRECEDES); THE ENGLISH MARKERS ARE SUFFIX-
117300* ONLY.  MOVING A LONGER TOKEN INTO PF-COMPANY (X(20)) TRUNCATES
117400* IT TO 20 CHARACTERS FOR FREE.
117500*****************************************************************
117600*    TRY EVERY TOKEN OF THIS LINE AS A POSSIBLE COMPANY-NAME
117700*    MARKER UNTIL ONE OF THEM YIELDS A NAME.
117800       4300-FIND-COMPANY-RTN.
117900           PERFORM 4310-TEST-COMPANY-TOKEN-RTN THRU 4310-EXIT
118000               VARYING WS-CO-SUB FROM 1 BY 1
118100               UNTIL WS-CO-SUB > WS-TOK-CNT OR PF-COMPANY NOT = SPACES.
118200       4300-EXIT.
118300           EXIT.
118400*    JAPANESE ENTITY MARKERS FIRST (KABUSHIKI-KAISHA, YUUGEN-
118500*    KAISHA, GODO-KAISHA), THEN THE ENGLISH SUFFIX FORMS ADDED
118600*    UNDER REQ-0559 - JP MARKERS CAN LEAD OR TRAIL THE NAME, THE
118700*    ENGLISH SUFFIXES ONLY EVER TRAIL IT.
118800       4310-TEST-COMPANY-TOKEN-RTN.
118900*    JAPANESE MARKER TOKEN - TRY IT FIRST REGARDLESS OF WHETHER
119000*    PF-COMPANY IS ALREADY SET, SINCE 4320 ITSELF ONLY EVER MOVES
119100*    A VALUE IN WHEN PF-COMPANY IS STILL BLANK.
119200           IF WS-TOK(WS-CO-SUB)(1:WS-TOK-LEN(WS-CO-SUB)) = "KK"
119300                   OR WS-TOK(WS-CO-SUB)(1:WS-TOK-LEN(WS-CO-SUB)) = "YK"
119400                   OR WS-TOK(WS-CO-SUB)(1:WS-TOK-LEN(WS-CO-SUB)) = "GK"
119500               PERFORM 4320-EXTRACT-JP-MARKER-RTN THRU 4320-EXIT
119600           END-IF.
119700*    ENGLISH SUFFIX FORM - ONLY WORTH TRYING IF THE JAPANESE-MARKER
119800*    TEST ABOVE DID NOT ALREADY FILL PF-COMPANY IN FROM THIS SAME
119900*    LINE.
120000           IF PF-COMPANY = SPACES
120100               IF WS-TOK(WS-CO-SUB)(1:WS-TOK-LEN(WS-CO-SUB)) = "CO-LTD"
120200                    OR WS-TOK(WS-CO-SUB)(1:WS-TOK-LEN(WS-CO-SUB))
120300                        = "CORP"
120400                    OR WS-TOK(WS-CO-SUB)(1:WS-TOK-LEN(WS-CO-SUB))
120500                        = "INC"
120600                   PERFORM 4330-EXTRACT-EN-MARKER-RTN THRU 4330-EXIT
120700               END-IF
120800           END-IF.
120900       4310-EXIT.
121000           EXIT.
121100*    KK/YK/GK CAN SIT EITHER BEFORE THE NAME ("KK YAMADA") OR
121200*    AFTER IT ("YAMADA KK") ON THIS SHOP'S PAPER - TRY THE
121300*    FOLLOWING TOKEN FIRST SINCE THAT ORDER IS MORE COMMON, FALL
121400*    BACK TO THE PRECEDING TOKEN OTHERWISE.
121500       4320-EXTRACT-JP-MARKER-RTN.
121600*    NOT THE LAST TOKEN ON THE LINE - TRY THE TOKEN THAT FOLLOWS
121700*    THE MARKER FIRST.
121800           IF WS-CO-SUB LESS WS-TOK-CNT
121900               COMPUTE WS-NBR-SUB = WS-CO-SUB + 1
122000               MOVE WS-TOK(WS-NBR-SUB)(1:WS-TOK-LEN(WS-NBR-SUB))
122100                   TO PF-COMPANY
122200           ELSE
122300*    MARKER WAS THE LAST TOKEN ON THE LINE, SO THERE IS NO
122400*    FOLLOWING TOKEN TO TRY - FALL BACK TO THE TOKEN BEFORE IT,
122500*    AS LONG AS THE MARKER WAS NOT ALSO THE FIRST TOKEN.
122600               IF WS-CO-SUB GREATER 1
122700                   COMPUTE WS-NBR-SUB = WS-CO-SUB - 1
122800                   MOVE WS-TOK(WS-NBR-SUB)(1:WS-TOK-LEN(WS-NBR-SUB))
122900                       TO PF-COMPANY
123000               END-IF
123100           END-IF.
123200       4320-EXIT.
123300           EXIT.
123400*    CO-LTD/CORP/INC ONLY EVER TRAIL THE NAME ON THIS SHOP'S
123500*    DOMESTIC VENDOR PAPER, SO ONLY THE PRECEDING TOKEN IS TRIED.
123600       4330-EXTRACT-EN-MARKER-RTN.                                REQ-0559
123700           IF WS-CO-SUB GREATER 1
123800               COMPUTE WS-NBR-SUB = WS-CO-SUB - 1
123900               MOVE WS-TOK(WS-NBR-SUB)(1:WS-TOK-LEN(WS-NBR-SUB))
124000                   TO PF-COMPANY
124100           END-IF.
124200       4330-EXIT.
124300           EXIT.
124400*****************************************************************
124500* 4400/4410-4450 - DOCTYPE CLASSIFICATION, FIVE ROWS IN STRICT
124600* PRIORITY ORDER.  A LOWER-PRIORITY ROW IS NEVER EVEN SCANNED
124700* ONCE A HIGHER ROW HAS ALREADY MATCHED SOMEWHERE ON THE LINE.
124800*****************************************************************
124900*    RE-SEQUENCED UNDER REQ-0602 TO CHECK MILLSHEET KEYWORDS
125000*    BEFORE THE OTHER FOUR - A CERT WITH THE WORD "INVOICE" IN A
125100*    FOOTNOTE WAS BEING MISFILED AS AN INVOICE BEFORE THIS
125200*    RESEQUENCING, SO ORDER MATTERS HERE.
125300       4400-FIND-DOCTYPE-RTN.                                     REQ-0602
125400*    HIGHEST PRIORITY ROW ALWAYS RUNS - THE FOUR GUARDED PERFORMS
125500*    BELOW ONLY FIRE WHILE PF-DOCTYPE IS STILL BLANK.
125600           PERFORM 4410-SCAN-MILLSHEET-RTN THRU 4410-EXIT.
125700*    SECOND PRIORITY - DELIVERY NOTE.
125800           IF PF-DOCTYPE = SPACES
125900               PERFORM 4420-SCAN-DELIVERY-RTN THRU 4420-EXIT
126000           END-IF.
126100*    THIRD PRIORITY - INVOICE.
126200           IF PF-DOCTYPE = SPACES
126300               PERFORM 4430-SCAN-INVOICE-RTN THRU 4430-EXIT
126400           END-IF.
126500*    FOURTH PRIORITY - QUOTATION, ADDED UNDER REQ-0244.
126600           IF PF-DOCTYPE = SPACES
126700               PERFORM 4440-SCAN-QUOTE-RTN THRU 4440-EXIT
126800           END-IF.
126900*    LOWEST PRIORITY - PURCHASE ORDER, ALSO ADDED UNDER REQ-0244 -
127000*    IF NONE OF THE FIVE ROWS MATCHED, PF-DOCTYPE IS STILL BLANK
127100*    WHEN THIS PARAGRAPH RETURNS AND 5000-GENERATE-NAME-RTN
127200*    DEFAULTS IT.
127300           IF PF-DOCTYPE = SPACES
127400               PERFORM 4450-SCAN-ORDER-RTN THRU 4450-EXIT
127500           END-IF.
127600       4400-EXIT.
127700           EXIT.
127800*    JAPANESE AND ENGLISH MILLSHEET/INSPECTION-CERTIFICATE
127900*    KEYWORDS, HIGHEST PRIORITY OF THE FIVE ROWS.
128000       4410-SCAN-MILLSHEET-RTN.
128100           PERFORM 4411-TEST-MILLSHEET-TOKEN-RTN THRU 4411-EXIT
128200               VARYING WS-DT-SUB FROM 1 BY 1
128300               UNTIL WS-DT-SUB > WS-TOK-CNT OR PF-DOCTYPE NOT = SPACES.
128400       4410-EXIT.
128500           EXIT.
128600*    ANY ONE OF THE FOUR KEYWORD SPELLINGS ON THE LINE IS ENOUGH.
128700       4411-TEST-MILLSHEET-TOKEN-RTN.
128800           IF WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB)) = "MILLSHEET"
128900                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
129000                    = "MILL-SHEET"
129100                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
129200                    = "KENSA-SHOMEISHO"
129300                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
129400                    = "SHIKEN-SEISEKISHO"
129500               MOVE "MILLSHEET" TO PF-DOCTYPE
129600           END-IF.
129700       4411-EXIT.
129800           EXIT.
129900*    DELIVERY-NOTE KEYWORDS, SECOND PRIORITY.
130000       4420-SCAN-DELIVERY-RTN.
130100           PERFORM 4421-TEST-DELIVERY-TOKEN-RTN THRU 4421-EXIT
130200               VARYING WS-DT-SUB FROM 1 BY 1
130300               UNTIL WS-DT-SUB > WS-TOK-CNT OR PF-DOCTYPE NOT = SPACES.
130400       4420-EXIT.
130500           EXIT.
130600*    JAPANESE NOHINSHO OR THE ENGLISH WORD.
130700       4421-TEST-DELIVERY-TOKEN-RTN.
130800           IF WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB)) = "NOHINSHO"
130900                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
131000                    = "DELIVERY"
131100               MOVE "DELIVERY" TO PF-DOCTYPE
131200           END-IF.
131300       4421-EXIT.
131400           EXIT.
131500*    INVOICE KEYWORDS, THIRD PRIORITY.
131600       4430-SCAN-INVOICE-RTN.
131700           PERFORM 4431-TEST-INVOICE-TOKEN-RTN THRU 4431-EXIT
131800               VARYING WS-DT-SUB FROM 1 BY 1
131900               UNTIL WS-DT-SUB > WS-TOK-CNT OR PF-DOCTYPE NOT = SPACES.
132000       4430-EXIT.
132100           EXIT.
132200*    JAPANESE SEIKYUSHO OR THE ENGLISH WORD.
132300       4431-TEST-INVOICE-TOKEN-RTN.
132400           IF WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB)) = "SEIKYUSHO"
132500                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
132600                    = "INVOICE"
132700               MOVE "INVOICE" TO PF-DOCTYPE
132800           END-IF.
132900       4431-EXIT.
133000           EXIT.
133100*    QUOTATION KEYWORDS, ADDED UNDER REQ-0244, FOURTH PRIORITY.
133200       4440-SCAN-QUOTE-RTN.                                       REQ-0244
133300           PERFORM 4441-TEST-QUOTE-TOKEN-RTN THRU 4441-EXIT
133400               VARYING WS-DT-SUB FROM 1 BY 1
133500               UNTIL WS-DT-SUB > WS-TOK-CNT OR PF-DOCTYPE NOT = SPACES.
133600       4440-EXIT.
133700           EXIT.
133800*    JAPANESE MITSUMORISHO OR EITHER OF THE TWO ENGLISH SPELLINGS.
133900       4441-TEST-QUOTE-TOKEN-RTN.
134000           IF WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
134100                    = "MITSUMORISHO"
134200                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
134300                    = "QUOTATION"
134400                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
134500                    = "ESTIMATE"
134600               MOVE "QUOTE" TO PF-DOCTYPE
134700           END-IF.
134800       4441-EXIT.
134900           EXIT.
135000*    PURCHASE-ORDER KEYWORDS, ADDED UNDER REQ-0244, LOWEST
135100*    PRIORITY OF THE FIVE ROWS.
135200       4450-SCAN-ORDER-RTN.                                       REQ-0244
135300           PERFORM 4451-TEST-ORDER-TOKEN-RTN THRU 4451-EXIT
135400               VARYING WS-DT-SUB FROM 1 BY 1
135500               UNTIL WS-DT-SUB > WS-TOK-CNT OR PF-DOCTYPE NOT = SPACES.
135600       4450-EXIT.
135700           EXIT.
135800*    JAPANESE CHUMONSHO OR EITHER OF THE TWO ENGLISH SPELLINGS.
135900       4451-TEST-ORDER-TOKEN-RTN.
136000           IF WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB)) = "CHUMONSHO"
136100                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB)) = "ORDER"
136200                OR WS-TOK(WS-DT-SUB)(1:WS-TOK-LEN(WS-DT-SUB))
136300                    = "PURCHASE-ORDER"
136400               MOVE "ORDER" TO PF-DOCTYPE
136500           END-IF.
136600       4451-EXIT.
136700           EXIT.
136800*****************************************************************
136900* 5000-GENERATE-NAME-RTN - FILE-STEM BUILDER.  DEFAULTS FOR MISSING
137000* FACTS, SANITIZE THE COMPANY PART, SET THE STATUS, JOIN.
137100*****************************************************************
137200*    THREE PARTS BUILT INDEPENDENTLY - DATE, COMPANY, DOCTYPE -
137300*    THEN A STATUS DECISION AND FINALLY THE JOIN INTO ONE
137400*    CANDIDATE FILE-STEM.
137500       5000-GENERATE-NAME-RTN.
137600*    NO DATE WAS FOUND ANYWHERE ON THE DOCUMENT - FALL BACK TO
137700*    THE FIXED "NODATE" TAG RATHER THAN LEAVE THE PART BLANK.
137800           IF PF-DATE = ZERO
137900               MOVE "NODATE" TO WS-DATE-PART
138000           ELSE
138100               MOVE PF-DATE TO WS-DATE-PART
138200           END-IF.
138300*    NO COMPANY MARKER WAS FOUND - FALL BACK TO "UNKNOWN" AND
138400*    SKIP THE SANITIZE STEP SINCE THERE IS NOTHING TO SANITIZE.
138500           IF PF-COMPANY = SPACES
138600               MOVE "UNKNOWN" TO WS-COMPANY-PART
138700           ELSE
138800               MOVE PF-COMPANY TO WS-COMPANY-PART
138900               PERFORM 5100-SANITIZE-COMPANY-RTN THRU 5100-EXIT
139000           END-IF.
139100*    NO DOCTYPE KEYWORD MATCHED ANY OF THE FIVE ROWS - FALL BACK
139200*    TO THE GENERIC "DOCUMENT" TAG SO THE OPERATOR CAN STILL FIND
139300*    AND HAND-CLASSIFY IT LATER.
139400           IF PF-DOCTYPE = SPACES
139500               MOVE "DOCUMENT" TO WS-DOCTYPE-PART
139600           ELSE
139700               MOVE PF-DOCTYPE TO WS-DOCTYPE-PART
139800           END-IF.
139900*    STATUS IS DECIDED OFF THE RAW PF-DATE/PF-COMPANY/PF-DOCTYPE
140000*    FACTS SET DURING THE TEXT SCAN, NOT OFF THE DEFAULTED
140100*    WS-DATE-PART/WS-COMPANY-PART/WS-DOCTYPE-PART BUILT ABOVE - SEE
140200*    5200-SET-STATUS-RTN.
140300           PERFORM 5200-SET-STATUS-RTN THRU 5200-EXIT.
140400*    ALL THREE PARTS ARE NOW FINAL - JOIN THEM INTO THE FILE STEM.
140500           PERFORM 5300-JOIN-NAME-RTN THRU 5300-EXIT.
140600       5000-EXIT.
140700           EXIT.
140800*****************************************************************
140900* 5100/5110 - SANITIZE THE COMPANY PART.  ANY CHARACTER OUTSIDE
141000* A-Z, 0-9, "-" IS REPLACED BY "-".  SPACE IS LEFT ALONE SO THE
141100* TRAILING PAD STILL WORKS AS A STRING DELIMITER WHEN JOINING.
141200*****************************************************************
141300*    WALK ALL 20 CHARACTERS OF THE COMPANY PART, NOT JUST UP TO THE
141400*    FIRST SPACE - CORRECTED UNDER REQ-0261 AFTER THE ORIGINAL LOOP
141500*    WAS FOUND STOPPING SHORT ON MULTI-WORD NAMES.
141600       5100-SANITIZE-COMPANY-RTN.                                 REQ-0261
141700           PERFORM 5110-CHECK-CHAR-RTN THRU 5110-EXIT
141800               VARYING WS-SAN-SUB FROM 1 BY 1
141900               UNTIL WS-SAN-SUB > 20.
142000       5100-EXIT.
142100           EXIT.
142200*    SPACE IS LEFT ALONE ON PURPOSE - ONLY A NON-SPACE CHARACTER
142300*    OUTSIDE NAME-CHAR-CLASS GETS REPLACED.
142400       5110-CHECK-CHAR-RTN.
142500           IF WS-COMPANY-PART(WS-SAN-SUB:1) NOT = SPACE
142600               IF WS-COMPANY-PART(WS-SAN-SUB:1) NOT NAME-CHAR-CLASS
142700                   MOVE "-" TO WS-COMPANY-PART(WS-SAN-SUB:1)
142800               END-IF
142900           END-IF.
143000       5110-EXIT.
143100           EXIT.
143200*****************************************************************
143300* 5200-SET-STATUS-RTN - OK/PD/ER PER THE FACTS FOUND BEFORE
143400* DEFAULTING (PF- FIELDS, NOT THE WS-...-PART DEFAULTED VALUES).
143500*****************************************************************
143600*    OK MEANS ALL THREE FACTS WERE FOUND ON THE DOCUMENT ITSELF;
143700*    ER MEANS NONE WERE; ANYTHING IN BETWEEN IS PD - PARTIAL -
143800*    SO THE OPERATOR KNOWS AT A GLANCE WHICH RENAMES NEED A
143900*    SECOND LOOK BEFORE THEY ARE TRUSTED.
144000       5200-SET-STATUS-RTN.
144100*    ASSUME THE MIDDLE CASE FIRST - "PD" FOR PARTIAL, MEANING AT
144200*    LEAST ONE OF THE THREE FACTS CAME UP SHORT AND HAD TO BE
144300*    DEFAULTED BY 5000-GENERATE-NAME-RTN, BUT NOT ALL THREE.
144400           MOVE "PD" TO WS-RN-STATUS-WORK.
144500*    ALL THREE FACTS FOUND ON THE DOCUMENT ITSELF - NOTHING WAS
144600*    DEFAULTED, SO THE STATUS UPGRADES TO "OK".
144700           IF PF-DATE NOT = ZERO AND PF-COMPANY NOT = SPACES
144800                   AND PF-DOCTYPE NOT = SPACES
144900               MOVE "OK" TO WS-RN-STATUS-WORK
145000           END-IF.
145100*    NONE OF THE THREE FACTS FOUND - THE FILE NAME IS BUILT
145200*    ENTIRELY OF DEFAULTS, SO THE STATUS DROPS TO "ER" AND THE
145300*    OPERATOR REVIEW COUNT PICKS IT UP OFF THIS SAME FIELD.
145400           IF PF-DATE = ZERO AND PF-COMPANY = SPACES
145500                   AND PF-DOCTYPE = SPACES
145600               MOVE "ER" TO WS-RN-STATUS-WORK
145700           END-IF.
145800       5200-EXIT.
145900           EXIT.
146000*****************************************************************
146100* 5300-JOIN-NAME-RTN - DATE_COMPANY_DOCTYPE, TRAILING SPACES OF
146200* EACH PART DROPPED BY THE DELIMITED BY SPACE PHRASES.
146300*****************************************************************
146400*    UNDERSCORE-JOINED YYYYMMDD_COMPANY_DOCTYPE STEM - THE STEM
146500*    ITSELF, NOT A FULL FILE NAME; NO EXTENSION IS ADDED HERE.
146600       5300-JOIN-NAME-RTN.
146700*    CLEAR THE WHOLE 50-BYTE FIELD FIRST SO A SHORT JOIN (E.G. A
146800*    SHORT COMPANY NAME) DOES NOT LEAVE PART OF A LONGER PRIOR
146900*    DOCUMENT'S NAME SITTING IN THE UNUSED TAIL.
147000           MOVE SPACES TO WS-CANDIDATE-NAME.
147100           STRING WS-DATE-PART    DELIMITED BY SPACE
147200                  "_"             DELIMITED BY SIZE
147300                  WS-COMPANY-PART DELIMITED BY SPACE
147400                  "_"             DELIMITED BY SIZE
147500                  WS-DOCTYPE-PART DELIMITED BY SPACE
147600               INTO WS-CANDIDATE-NAME
147700           END-STRING.
147800       5300-EXIT.
147900           EXIT.
148000*****************************************************************
148100* 6000-UNIQUE-NAME-RTN - DUPLICATE-NAME SUFFIXING.  IF THE NAME IS
148200* ALREADY IN THE ASSIGNED-NAME TABLE, TRY -2 THROUGH -99.
148300*****************************************************************
148400*    CHECK THE CANDIDATE AGAINST EVERY NAME ALREADY HANDED OUT
148500*    THIS RUN; IF IT COLLIDES, FIND THE FIRST UNUSED -2 THROUGH
148600*    -99 SUFFIX; EITHER WAY, RECORD THE FINAL NAME IN THE TABLE
148700*    SO THE NEXT DOCUMENT IS CHECKED AGAINST IT TOO.
148800       6000-UNIQUE-NAME-RTN.                                      REQ-0402
148900           MOVE "N" TO WS-DUP-FOUND-SW.
149000*    ON THE FIRST DOCUMENT OF THE RUN WS-ASGN-CNT IS STILL ZERO,
149100*    SO THIS PERFORM SIMPLY DOES NOT EXECUTE AND WS-DUP-FOUND-SW
149200*    STAYS "N" - EVERY RUN'S FIRST NAME IS ALWAYS UNSUFFIXED.
149300           PERFORM 6100-CHECK-DUP-RTN THRU 6100-EXIT
149400               VARYING WS-ASGN-SUB FROM 1 BY 1
149500               UNTIL WS-ASGN-SUB > WS-ASGN-CNT OR WS-DUP-FOUND.
149600           IF WS-DUP-FOUND
149700               PERFORM 6200-FIND-SUFFIX-RTN THRU 6200-EXIT
149800           END-IF.
149900*    WHETHER OR NOT A SUFFIX WAS NEEDED, WS-CANDIDATE-NAME NOW
150000*    HOLDS THE FINAL NAME AND IS RECORDED IN THE TABLE HERE.
150100           PERFORM 6300-ADD-ASSIGNED-RTN THRU 6300-EXIT.
150200       6000-EXIT.
150300           EXIT.
150400*    STRAIGHT EQUAL COMPARE AGAINST ONE TABLE ENTRY.
150500       6100-CHECK-DUP-RTN.
150600           IF WS-ASGN-NAME(WS-ASGN-SUB) = WS-CANDIDATE-NAME
150700               MOVE "Y" TO WS-DUP-FOUND-SW
150800           END-IF.
150900       6100-EXIT.
151000           EXIT.
151100*****************************************************************
151200* 6200/6210/6220 - SUFFIX SEARCH.  SUFFIX STARTS AT 2 (THE
151300* UNSUFFIXED NAME IS OCCURRENCE 1); FIRST UNUSED CANDIDATE WINS.
151400*****************************************************************
151500*    -2 IS TRIED BEFORE -3, -3 BEFORE -4, AND SO ON - THE FIRST
151600*    SUFFIX NOT ALREADY IN THE TABLE WINS.  -1 IS NEVER USED;
151700*    THE UNSUFFIXED NAME STANDS IN FOR IT.
151800       6200-FIND-SUFFIX-RTN.
151900           MOVE "N" TO WS-SUFFIX-OK-SW.
152000           PERFORM 6210-TEST-SUFFIX-RTN THRU 6210-EXIT
152100               VARYING WS-SUFFIX-NBR FROM 2 BY 1
152200               UNTIL WS-SUFFIX-NBR > 99 OR WS-SUFFIX-OK.
152300           IF WS-SUFFIX-OK
152400               MOVE WS-TRIAL-NAME TO WS-CANDIDATE-NAME
152500           END-IF.
152600       6200-EXIT.
152700           EXIT.
152800*    SINGLE-DIGIT SUFFIXES (2-9) EDIT DOWN TO ONE CHARACTER SO
152900*    THE NAME READS "-5" NOT "- 5"; TWO-DIGIT SUFFIXES (10-99)
153000*    USE THE FULL ZZ9 EDIT.
153100       6210-TEST-SUFFIX-RTN.
153200           MOVE WS-SUFFIX-NBR TO WS-SUFFIX-EDIT.
153300           MOVE SPACES TO WS-TRIAL-NAME.
153400*    WS-SUFFIX-EDIT(2:1) PULLS JUST THE SECOND (UNITS) CHARACTER OF
153500*    THE ZZ9 EDIT SO A SINGLE-DIGIT SUFFIX BUILDS "-5", NOT "- 5"
153600*    WITH A STRAY LEADING SPACE FROM THE ZERO-SUPPRESSED TENS
153700*    POSITION.
153800           IF WS-SUFFIX-NBR LESS 10
153900               STRING WS-CANDIDATE-NAME  DELIMITED BY SPACE
154000                      "-"                DELIMITED BY SIZE
154100                      WS-SUFFIX-EDIT(2:1) DELIMITED BY SIZE
154200                   INTO WS-TRIAL-NAME
154300               END-STRING
154400           ELSE
154500*    10 AND UP USES BOTH EDITED DIGITS AS-IS.
154600               STRING WS-CANDIDATE-NAME  DELIMITED BY SPACE
154700                      "-"                DELIMITED BY SIZE
154800                      WS-SUFFIX-EDIT     DELIMITED BY SIZE
154900                   INTO WS-TRIAL-NAME
155000               END-STRING
155100           END-IF.
155200*    ASSUME THIS TRIAL SUFFIX IS GOOD UNTIL THE TABLE SCAN BELOW
155300*    PROVES OTHERWISE.
155400           MOVE "Y" TO WS-SUFFIX-OK-SW.
155500           PERFORM 6220-CHECK-TRIAL-DUP-RTN THRU 6220-EXIT
155600               VARYING WS-ASGN-SUB FROM 1 BY 1
155700               UNTIL WS-ASGN-SUB > WS-ASGN-CNT OR NOT WS-SUFFIX-OK.
155800       6210-EXIT.
155900           EXIT.
156000*    SAME COMPARE AS 6100-CHECK-DUP-RTN, RUN AGAINST THE TRIAL
156100*    NAME INSTEAD OF THE BARE CANDIDATE.
156200       6220-CHECK-TRIAL-DUP-RTN.
156300           IF WS-ASGN-NAME(WS-ASGN-SUB) = WS-TRIAL-NAME
156400               MOVE "N" TO WS-SUFFIX-OK-SW
156500           END-IF.
156600       6220-EXIT.
156700           EXIT.
156800*****************************************************************
156900* 6300-ADD-ASSIGNED-RTN - RECORD THE FINAL NAME IN THE IN-RUN
157000* TABLE SO LATER DOCUMENTS ARE CHECKED AGAINST IT.
157100*****************************************************************
157200*    WHATEVER NAME WAS FINALLY SETTLED ON - SUFFIXED OR NOT -
157300*    GOES IN THE TABLE HERE, ONE ENTRY PER DOCUMENT PROCESSED.
157400       6300-ADD-ASSIGNED-RTN.
157500           ADD 1 TO WS-ASGN-CNT.
157600           IF WS-ASGN-CNT GREATER WS-MAX-ASGN
157700*    SHOULD NEVER FIRE AT THE CURRENT 2000-ENTRY SIZE - SEE
157800*    REQ-0671 IN THE MODIFICATION HISTORY IF THIS EVER NEEDS
157900*    RAISING AGAIN.
158000               DISPLAY "MSRENAME - ASSIGNED-NAME TABLE SIZE ERROR"
158100               STOP RUN
158200           END-IF.
158300           MOVE WS-CANDIDATE-NAME TO WS-ASGN-NAME(WS-ASGN-CNT).
158400       6300-EXIT.
158500           EXIT.
158600*****************************************************************
158700* 3000-PRINT-REPORT-RTN - CONTROL REPORT, ONE DETAIL LINE PER
158800* DOCUMENT TYPE IN THE FIXED ORDER PLUS THE STATUS AND GRAND-
158900* TOTAL LINES.  NO CONTROL BREAKS BEYOND THIS SINGLE SUMMARY.
159000*****************************************************************
159100*    ADDED UNDER REQ-0455 AT THE SUPERVISOR'S REQUEST.  TWO
159200*    HEADER LINES, THEN ONE DETAIL LINE PER DOCTYPE, ONE PER
159300*    STATUS, THEN THE GRAND TOTAL - ALWAYS THE SAME ELEVEN LINES
159400*    IN THE SAME ORDER REGARDLESS OF WHAT THE RUN ACTUALLY
159500*    CONTAINED, SO THE SHIFT SUPERVISOR CAN READ TWO RUNS SIDE
159600*    BY SIDE WITHOUT HUNTING FOR A LINE THAT MOVED.
159700       3000-PRINT-REPORT-RTN.                                     REQ-0455
159800*    TOP-OF-FORM (C01) STARTS THE REPORT ON A FRESH PAGE OF THE
159900*    LINE-PRINTER FORMS REGARDLESS OF WHERE THE CARRIAGE HAPPENED
160000*    TO BE LEFT BY WHATEVER STEP RAN BEFORE THIS ONE.
160100           WRITE LINEPR FROM RPT-HEAD-1 AFTER ADVANCING TOP-OF-FORM.
160200*    BLANK LINE BETWEEN THE TITLE AND THE COLUMN HEADINGS.
160300           WRITE LINEPR FROM RPT-HEAD-2 AFTER ADVANCING 2.
160400*    DOCTYPE DETAIL LINES, FIXED ORDER: MILLSHEET, DELIVERY,
160500*    INVOICE, QUOTE, ORDER, THEN THE DEFAULT BUCKET ADDED UNDER
160600*    REQ-0714.
160700           MOVE "MILLSHEET" TO RPT-LABEL.
160800           MOVE WS-MILLSHEET-CNT TO RPT-COUNT.
160900           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
161000*    RPT-DETAIL IS REBUILT FRESH FOR EACH LINE - THE LABEL AND
161100*    COUNT MOVED IN ABOVE ARE STILL SITTING IN IT UNTIL THE NEXT
161200*    MOVE OVERLAYS THEM, SO EACH BLOCK BELOW IS SELF-CONTAINED.
161300           MOVE "DELIVERY" TO RPT-LABEL.
161400           MOVE WS-DELIVERY-CNT TO RPT-COUNT.
161500           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
161600           MOVE "INVOICE" TO RPT-LABEL.
161700           MOVE WS-INVOICE-CNT TO RPT-COUNT.
161800           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
161900*    QUOTE AND ORDER WERE THE TWO DOCTYPES ADDED UNDER REQ-0244 -
162000*    THEY PRINT HERE IN THE SAME LOW-PRIORITY SLOT THEY OCCUPY IN
162100*    THE 4400-FIND-DOCTYPE-RTN SCAN ORDER.
162200           MOVE "QUOTE" TO RPT-LABEL.
162300           MOVE WS-QUOTE-CNT TO RPT-COUNT.
162400           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
162500           MOVE "ORDER" TO RPT-LABEL.
162600           MOVE WS-ORDER-CNT TO RPT-COUNT.
162700           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
162800*    ADDED UNDER REQ-0714 - HOW MANY CERTS NEED A MANUAL LOOK
162900*    BECAUSE NO DOCTYPE KEYWORD MATCHED AT ALL.
163000           MOVE "DOCUMENT (DEFAULT)" TO RPT-LABEL.
163100           MOVE WS-DEFAULT-CNT TO RPT-COUNT.
163200           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
163300*    STATUS DETAIL LINES - OK/PARTIAL/ERROR, SAME ORDER 5200-SET-
163400*    STATUS-RTN EVALUATES THEM IN.
163500           MOVE "STATUS OK" TO RPT-LABEL.
163600           MOVE WS-OK-CNT TO RPT-COUNT.
163700           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
163800           MOVE "STATUS PARTIAL" TO RPT-LABEL.
163900           MOVE WS-PD-CNT TO RPT-COUNT.
164000           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
164100*    "STATUS ERROR" COUNTS DOCUMENTS WHERE ALL THREE FACTS WERE
164200*    DEFAULTED - THESE ARE THE ONES THE SHIFT SUPERVISOR SHOULD
164300*    PULL AND HAND-CHECK FIRST.
164400           MOVE "STATUS ERROR" TO RPT-LABEL.
164500           MOVE WS-ER-CNT TO RPT-COUNT.
164600           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
164700*    GRAND TOTAL - SHOULD ALWAYS EQUAL THE SUM OF THE FIVE
164800*    DOCTYPE LINES ABOVE PLUS THE DEFAULT LINE, AND SEPARATELY
164900*    THE SUM OF THE THREE STATUS LINES.
165000           MOVE "TOTAL DOCUMENTS" TO RPT-LABEL.
165100           MOVE WS-DOC-CNT TO RPT-COUNT.
165200           WRITE LINEPR FROM RPT-DETAIL AFTER ADVANCING 1.
165300       3000-EXIT.
165400           EXIT.
165500*****************************************************************
165600* 9000-CLOSE-RTN - CLOSE ALL FILES AND END THE RUN.
165700*****************************************************************
165800*    CLOSE IN THE SAME ORDER THE FILES WERE OPENED IN
165900*    1100-OPEN-RTN.
166000       9000-CLOSE-RTN.
166100*    THE INPUT FILE FIRST.
166200           CLOSE TXLFILE.
166300*    THEN THE TWO OUTPUT FILES - RNMFILE FOR THE OPERATOR RENAME
166400*    STEP THAT FOLLOWS, PRLINE FOR THE SHIFT SUPERVISOR'S CONTROL
166500*    REPORT.
166600           CLOSE RNMFILE.
166700           CLOSE PRLINE.
166800       9000-EXIT.
166900           EXIT.
