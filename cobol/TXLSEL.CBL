000100*****************************************************************
000200* TXLSEL   - FILE-CONTROL ENTRY FOR THE EXTRACTED-TEXT-LINE FILE
000300*            (MILLSHEET RENAME BATCH - INPUT SIDE)
000400*            ONE RECORD PER OCR TEXT LINE, DOC-ID/SEQ-NO ORDER.
000500*****************************************************************
000600           SELECT TXLFILE ASSIGN TO TXLIN
000700               FILE STATUS IS TXL-STATUS.
