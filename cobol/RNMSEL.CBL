000100*****************************************************************
000200* RNMSEL   - FILE-CONTROL ENTRY FOR THE RENAME-INSTRUCTION FILE
000300*            (MILLSHEET RENAME BATCH - OUTPUT SIDE)
000400*            ONE RECORD PER DOCUMENT, OUTPUT ORDER = INPUT ORDER.
000500*****************************************************************
000600           SELECT RNMFILE ASSIGN TO RNMOUT
000700               FILE STATUS IS RNM-STATUS.
